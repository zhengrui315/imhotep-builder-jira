000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   INDEX AND REPORTING SYSTEMS.
000800 DATE-WRITTEN.   05/01/1983.
000900 DATE-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: RENAN MUNIZ MERLO                             *
001600*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001700*    DATE........: 05/01/1983                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: SHARED BATCH UTILITIES LIBRARY                *
002000*----------------------------------------------------------------*
002100*    GOAL........: CENTRAL ABNORMAL-END HANDLER CALLED BY ANY     *
002200*                  STEP IN THIS SHOP'S BATCH SUITES THAT HITS A  *
002300*                  FILE-STATUS ERROR OR A WORKING-STORAGE TABLE  *
002400*                  OVERFLOW IT CANNOT RECOVER FROM.  WRITES ONE  *
002500*                  OPERATOR-FACING BANNER TO SYSOUT SHOWING WHAT *
002600*                  STEP CALLED IN, HOW SEVERE THE CONDITION IS,  *
002700*                  AND (WHEN THE CALLER IS WORKING AN ISSUE-BY-  *
002800*                  ISSUE BUILD) WHICH ISSUE KEY WAS IN FLIGHT AT *
002900*                  THE MOMENT OF THE ABEND, THEN STOPS THE RUN.  *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   NONE.                                        *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE.                                        *
003500*----------------------------------------------------------------*
003600*    MAINT HISTORY.:                                             *
003700*    05/01/1983  RMM   0001  INITIAL LAYOUT - BANNER AND STOP    CH0001
003800*                            RUN ONLY, NO SEVERITY CODE YET.     CH0001
003900*    19/04/1991  RMM   0006  ADDED WRK-ERROR-SEVERITY SO A TABLE CH0006
004000*                            OVERFLOW THAT A STEP CHOSE TO LOG   CH0006
004100*                            AND KEEP RUNNING CAN BE TOLD APART   CH0006
004200*                            FROM A TRUE UNRECOVERABLE ABEND IF  CH0006
004300*                            IT IS EVER ROUTED THROUGH HERE.     CH0006
004400*    02/02/1999  RMM   0014  Y2K SWEEP - WRK-ERROR-DATE IS A     CH0014
004500*                            PASSED-IN DISPLAY FIELD, NOT A      CH0014
004600*                            COMPUTED ONE - CONFIRMED EVERY      CH0014
004700*                            CALLER NOW PASSES A 4-DIGIT YEAR.   CH0014
004800*    14/09/2021  RMM   0009  ADDED WRK-ISSUE-KEY-AT-ABEND FOR    CH0009
004900*                            THE JIRA ACTION INDEX BUILD - THE   CH0009
005000*                            OPERATOR NEEDS TO KNOW WHICH ISSUE  CH0009
005100*                            WAS BEING PROCESSED WHEN AN ISSUE-  CH0009
005200*                            BY-ISSUE STEP WENT DOWN, NOT JUST   CH0009
005300*                            WHICH STEP CALLED IN.               CH0009
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100      C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*================================================================*
006700*                  D A T A      D I V I S I O N                  *
006800*================================================================*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200*-----------------------------------------------------------------*
007300*                  WORKING-STORAGE SECTION                        *
007400*-----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600
007700 77  WRK-BANNER-LINE-CTR                    PIC 9(02) COMP VALUE ZERO.
007800
007900*-----------------------------------------------------------------*
008000*                      LINKAGE SECTION                            *
008100*-----------------------------------------------------------------*
008200 LINKAGE SECTION.
008300 01  WRK-ERROR-LOG.
008400     03  WRK-PROGRAM                         PIC X(08).
008500     03  WRK-ERROR-SEVERITY                  PIC X(04).
008600         88  WRK-SEVERITY-FATAL              VALUE 'FATL'.
008700         88  WRK-SEVERITY-RECOV               VALUE 'RCOV'.
008800     03  WRK-ISSUE-KEY-AT-ABEND               PIC X(20).
008900     03  WRK-ERROR-MSG                       PIC X(30).
009000     03  WRK-ERROR-CODE                      PIC X(30).
009100     03  WRK-ERROR-DATE                      PIC X(10).
009200     03  WRK-ERROR-TIME                      PIC X(08).
009300     03  FILLER                              PIC X(10).
009400*================================================================*
009500 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
009600*================================================================*
009700*----------------------------------------------------------------*
009800 0000-MAIN-PROCESS               SECTION.
009900*----------------------------------------------------------------*
010000     PERFORM 1000-DISPLAY-BANNER.
010100     PERFORM 2000-DISPLAY-ISSUE-CONTEXT.
010200     STOP RUN.
010300*----------------------------------------------------------------*
010400 0000-99-EXIT.                   EXIT.
010500*----------------------------------------------------------------*
010600*----------------------------------------------------------------*
010700 1000-DISPLAY-BANNER             SECTION.
010800*----------------------------------------------------------------*
010900     MOVE ZERO                      TO WRK-BANNER-LINE-CTR.
011000     DISPLAY '**********************************'.
011010     ADD 1                          TO WRK-BANNER-LINE-CTR.
011100     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
011110     ADD 1                          TO WRK-BANNER-LINE-CTR.
011200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011300     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
011400     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
011500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
011600     DISPLAY '*CALLER STEP........:'WRK-PROGRAM'    *'.
011610     ADD 5                          TO WRK-BANNER-LINE-CTR.
011700     IF WRK-SEVERITY-RECOV
011800         DISPLAY '*SEVERITY...........: RECOVERABLE - *'
011900     ELSE
012000         DISPLAY '*SEVERITY...........: FATAL         *'
012100     END-IF.
012110     ADD 1                          TO WRK-BANNER-LINE-CTR.
012200     DISPLAY '*ERROR CODE:                     *'.
012300     DISPLAY '* 'WRK-ERROR-CODE' *'.
012400     DISPLAY '*ERROR MESSAGE:                  *'.
012500     DISPLAY '* 'WRK-ERROR-MSG' *'.
012510     ADD 4                          TO WRK-BANNER-LINE-CTR.
012600     DISPLAY '**********************************'.
012610     ADD 1                          TO WRK-BANNER-LINE-CTR.
012620     DISPLAY 'LINES WRITTEN TO THIS BANNER: 'WRK-BANNER-LINE-CTR.
012700*----------------------------------------------------------------*
012800 1000-99-EXIT.                   EXIT.
012810*----------------------------------------------------------------*
012900*----------------------------------------------------------------*
013000 2000-DISPLAY-ISSUE-CONTEXT      SECTION.
013100*----------------------------------------------------------------*
013200     IF WRK-ISSUE-KEY-AT-ABEND NOT = SPACES
013250         DISPLAY '*ISSUE IN FLIGHT AT ABEND...:'WRK-ISSUE-KEY-AT-ABEND
013300     ELSE
013400         DISPLAY '*ISSUE IN FLIGHT AT ABEND...: (NONE SUPPLIED)'
013500     END-IF.
013600*----------------------------------------------------------------*
013700 2000-99-EXIT.                   EXIT.
013800*----------------------------------------------------------------*
