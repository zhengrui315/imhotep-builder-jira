000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     JRAB0001.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   INDEX AND REPORTING SYSTEMS.
000800 DATE-WRITTEN.   14/03/1987.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: JRAB0001.                                     *
001500*    ANALYST.....: RENAN MUNIZ MERLO                             *
001600*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001700*    DATE........: 14/03/1987                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: JIRA ACTION INDEX PROJECT - JIRAACTN          *
002000*----------------------------------------------------------------*
002100*    GOAL........: MAIN DRIVER OF THE ACTION INDEX BUILD.  READS *
002200*                  ONE PROJECT'S ISSUE-FILE, ONE ISSUE BLOCK AT A*
002300*                  TIME (IH HEADER, HH/HI CHANGELOG PAIRS, CM    *
002400*                  COMMENTS, IT TRAILER), AND EMITS ONE "CREATE" *
002500*                  ACTION, ONE "UPDATE"/"COMMENT" ACTION PER     *
002600*                  CHANGELOG ENTRY/COMMENT IN TIMESTAMP ORDER,   *
002700*                  AND ONE CLOSING "CURRENT" ACTION AS OF THE    *
002800*                  RUN'S CONFIGURED REPORT END-DATE.  EACH       *
002900*                  ACTION CARRIES THE ISSUE'S FIELD VALUES AS    *
003000*                  THEY STOOD AT THAT MOMENT, PLUS DERIVED       *
003100*                  METRICS (AGE, TIME-IN-STATUS, STATUS HISTORY, *
003200*                  DELIVERY LEAD TIME).  CALLS JRAB0002 TO SORT  *
003300*                  EACH ISSUE'S COMMENTS BEFORE FOLDING THEM IN. *
003400*----------------------------------------------------------------*
003500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003600*                   ISSUEIN         4540        JRACT02          *
003700*                   CUSTDEFS         120        JRACT03          *
003800*                   RUNPARM          630        NONE             *
003900*                   ACTNOUT         6000        JRACT01          *
004000*                   FILEERR1          80        NONE             *
004100*----------------------------------------------------------------*
004200*    TABLE DB2...:  NONE.                                        *
004300*----------------------------------------------------------------*
004400*    MAINT HISTORY.:                                             *
004500*    14/03/1987  RMM   0001  INITIAL LAYOUT - CREATE ACTION AND  CH0001
004600*                            FILE OPEN/CLOSE SHELL.              CH0001
004700*    11/09/1989  RMM   0005  ADDED COMMENT-ACTION FOLD-IN AND    CH0005
004800*                            THE CALL TO JRAB0002 FOR SORTING.   CH0005
004900*    30/04/1992  RMM   0008  ADDED CUSTOM FIELD DEFINITIONS LOAD CH0008
005000*                            AND CARRY-FORWARD ON CREATE/UPDATE. CH0008
005100*    02/02/1999  RMM   0014  Y2K SWEEP - CREATED/RESOLUTION DATE CH0014
005200*                            FAMILY WIDENED TO 4-DIGIT YEAR, OWN CH0014
005300*                            JULIAN-DAY EPOCH ROUTINE CONFIRMED  CH0014
005400*                            CENTURY-SAFE.                       CH0014
005500*    11/03/2022  CFS   0019  WORK-RATIO / AGGREGATE TIME FIELDS  CH0019
005600*                            ADDED FOR TICKET 4410.  NOTE - THE  CH0019
005700*                            "NO ITEM PRESENT" BRANCH FOR AGG.   CH0019
005800*                            TIME ORIGINAL ESTIMATE DELIBERATELY CH0019
005900*                            FALLS BACK TO THE PRIOR AGG. TIME   CH0019
006000*                            ESTIMATE, NOT THE PRIOR AGG. TIME   CH0019
006100*                            ORIGINAL ESTIMATE - THIS MATCHES    CH0019
006200*                            PRODUCTION BEHAVIOR ALREADY BAKED   CH0019
006300*                            INTO THE DOWNSTREAM DASHBOARD, DO   CH0019
006400*                            NOT "FIX" WITHOUT A DATA RECONCILE. CH0019
006500*    30/08/2022  CFS   0025  CUSTOM FIELD COLUMNS KEYED OFF THE  CH0025
006600*                            CUSTDEFS FILE, LOADED ONCE AT START.CH0025
006700*    30/08/2022  CFS   0026  STATUS-HISTORY, LINK-COUNT, AND THE CH0026
006800*                            DELIVERY LEAD TIME REBUILD FOR THE  CH0026
006900*                            CYCLE-TIME DASHBOARD (TICKET 4502). CH0026
007000*    15/11/2022  CFS   0031  RAISED THE HISTORY-ITEM-PER-ENTRY   CH0031
007100*                            BOUND FROM 4 TO 6 - A FEW BULK FIELDCH0031
007200*                            EDITS IN PROJECT ENGPLANS WERE      CH0031
007300*                            OVERFLOWING THE OLD BOUND.          CH0031
007400*----------------------------------------------------------------*
007500*================================================================*
007600*           E N V I R O N M E N T      D I V I S I O N           *
007700*================================================================*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100      C01 IS TOP-OF-FORM.
008200 
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ISSUE-FILE     ASSIGN TO UTS-S-ISSUEIN
008510            ORGANIZATION IS     SEQUENTIAL
008520            ACCESS MODE  IS     SEQUENTIAL
008600            FILE STATUS  IS     WRK-FS-ISSUEIN.
008700     SELECT CUSTDEFS-FILE  ASSIGN TO UTS-S-CUSTDEFS
008710            ORGANIZATION IS     SEQUENTIAL
008720            ACCESS MODE  IS     SEQUENTIAL
008800            FILE STATUS  IS     WRK-FS-CUSTDEF.
008900     SELECT RUNPARM-FILE   ASSIGN TO UTS-S-RUNPARM
008910            ORGANIZATION IS     SEQUENTIAL
008920            ACCESS MODE  IS     SEQUENTIAL
009000            FILE STATUS  IS     WRK-FS-RUNPARM.
009100     SELECT ACTN-FILE      ASSIGN TO UTS-S-ACTNOUT
009110            ORGANIZATION IS     SEQUENTIAL
009120            ACCESS MODE  IS     SEQUENTIAL
009200            FILE STATUS  IS     WRK-FS-ACTNOUT.
009300     SELECT FILEERR1-FILE  ASSIGN TO UTS-S-FILEERR1
009310            ORGANIZATION IS     SEQUENTIAL
009320            ACCESS MODE  IS     SEQUENTIAL
009400            FILE STATUS  IS     WRK-FS-FILEERR1.
009500*================================================================*
009600*                  D A T A      D I V I S I O N                  *
009700*================================================================*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  ISSUE-FILE
010200     LABEL RECORDS ARE STANDARD
010250     RECORDING MODE IS F
010300     BLOCK CONTAINS 00 RECORDS.
010400 01  FD-REG-ISSUEIN              PIC X(4540).
010500
010600 FD  CUSTDEFS-FILE
010700     LABEL RECORDS ARE STANDARD
010750     RECORDING MODE IS F
010800     BLOCK CONTAINS 00 RECORDS.
010900 01  FD-REG-CUSTDEF              PIC X(0120).
011000
011100 FD  RUNPARM-FILE
011200     LABEL RECORDS ARE STANDARD
011250     RECORDING MODE IS F
011300     BLOCK CONTAINS 00 RECORDS.
011400 01  FD-REG-RUNPARM              PIC X(0630).
011500
011600 FD  ACTN-FILE
011700     LABEL RECORDS ARE STANDARD
011750     RECORDING MODE IS F
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  FD-REG-ACTNOUT              PIC X(6000).
012000
012100 FD  FILEERR1-FILE
012200     LABEL RECORDS ARE STANDARD
012250     RECORDING MODE IS F
012300     BLOCK CONTAINS 00 RECORDS.
012400 01  FD-REG-FILEERR1             PIC X(0080).
012500*-----------------------------------------------------------------*
012600*                  WORKING-STORAGE SECTION                        *
012700*-----------------------------------------------------------------*
012800 WORKING-STORAGE SECTION.
012900 
013000*FILE STATUS BYTES:
013100 77  WRK-FS-ISSUEIN                         PIC X(02) VALUE SPACES.
013200 77  WRK-FS-CUSTDEF                         PIC X(02) VALUE SPACES.
013300 77  WRK-FS-RUNPARM                         PIC X(02) VALUE SPACES.
013400 77  WRK-FS-ACTNOUT                         PIC X(02) VALUE SPACES.
013500 77  WRK-FS-FILEERR1                        PIC X(02) VALUE SPACES.
013600 
013700*END-OF-FILE SWITCHES:
013800 77  WRK-EOF-ISSUEIN-SW                     PIC X(03) VALUE 'NO '.
013900 77  WRK-EOF-CUSTDEF-SW                     PIC X(03) VALUE 'NO '.
014000 
014100*DATE/TIME BOILERPLATE (SAME SHAPE AS EVERY STEP IN THIS RUN):
014200 77  WRK-SYSTEM-DATE                        PIC 9(06) VALUE ZERO.
014300 77  WRK-DATE-FORMATTED                     PIC X(10) VALUE SPACES.
014400 77  WRK-SYSTEM-TIME                        PIC 9(08) VALUE ZERO.
014500 77  WRK-TIME-FORMATTED                     PIC X(08) VALUE SPACES.
014600 
014700*ABEND LINKAGE AREA - LAYOUT MATCHES ABENDPGM'S LINKAGE SECTION:
014800 01  WRK-ERROR-LOG.
014900     03  WRK-PROGRAM                        PIC X(08) VALUE SPACES.
014910     03  WRK-ERROR-SEVERITY                 PIC X(04) VALUE 'FATL'.
014920     03  WRK-ISSUE-KEY-AT-ABEND             PIC X(20) VALUE SPACES.
015000     03  WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
015100     03  WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
015200     03  WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
015300     03  WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
015310     03  FILLER                             PIC X(10) VALUE SPACES.
015400 
015500*WORKING TABLE OVERFLOW MESSAGE TEXT (SET AT THE CALL SITE):
015600 77  WRK-ERR-MSG-TEXT                       PIC X(56) VALUE SPACES.
015700 
015800*SUBSCRIPTS AND COUNTERS - PLAIN WORKING-STORAGE, NO INDEXED BY,
015900*SINCE JRACT01 IS COPIED UNDER THREE DIFFERENT 01'S BELOW:
016000 77  WRK-CFD-IDX                            PIC 9(02) COMP VALUE ZERO.
016100 77  WRK-CFD-CNT                            PIC 9(02) COMP VALUE ZERO.
016200 77  WRK-HIST-CNT                           PIC 9(03) COMP VALUE ZERO.
016300 77  WRK-HITEM-IDX                          PIC 9(02) COMP VALUE ZERO.
016400 77  WRK-HITEM-SKIP-CNT                     PIC 9(02) COMP VALUE ZERO.
016500 77  WRK-CMNT-CNT                           PIC 9(03) COMP VALUE ZERO.
016600 77  WRK-MERGE-HIDX                         PIC 9(03) COMP VALUE ZERO.
016700 77  WRK-MERGE-CIDX                         PIC 9(03) COMP VALUE ZERO.
016800 77  WRK-LINK-IDX                           PIC 9(02) COMP VALUE ZERO.
016900 77  WRK-LINK-CNT                           PIC 9(02) COMP VALUE ZERO.
017000 77  WRK-LINK-SHIFT-IDX                     PIC 9(02) COMP VALUE ZERO.
017100 77  WRK-STATIME-IDX                        PIC 9(02) COMP VALUE ZERO.
017200 77  WRK-STATIME-CNT                        PIC 9(02) COMP VALUE ZERO.
017300 77  WRK-DLT-ISSTYPE-IDX                    PIC 9(01) COMP VALUE ZERO.
017400 77  WRK-DLT-RESOL-IDX                      PIC 9(01) COMP VALUE ZERO.
017500 77  WRK-DLT-STATUS-IDX                     PIC 9(01) COMP VALUE ZERO.
017600 77  WRK-LIST-TOK-IDX                       PIC 9(02) COMP VALUE ZERO.
017700 77  WRK-LIST-TOK-CNT                       PIC 9(02) COMP VALUE ZERO.
017800 77  WRK-SINT-OFFSET                        PIC 9(02) COMP VALUE ZERO.
017900 77  WRK-SINT-TOKLEN                        PIC 9(02) COMP VALUE ZERO.
018000 77  WRK-FLDCHG-CNT                         PIC 9(02) COMP VALUE ZERO.
018100 
018200*SWITCHES:
018300 77  WRK-FOUND-SW                           PIC X(03) VALUE 'NO '.
018400 77  WRK-DLT-TYPE-OK-SW                     PIC X(03) VALUE 'NO '.
018500 77  WRK-DLT-RESOL-OK-SW                    PIC X(03) VALUE 'NO '.
018600 77  WRK-SIGN-NEG-SW                        PIC X(03) VALUE 'NO '.
018700 
018800*SEARCH/JOIN SCRATCH FIELDS:
018900 77  WRK-FIND-STATUS-NAME                   PIC X(40) VALUE SPACES.
019000 77  WRK-FLDCHG-PREV                        PIC X(200) VALUE SPACES.
019100 77  WRK-STATHIST-PREV                      PIC X(500) VALUE SPACES.
019200 77  WRK-LIST-BUF                           PIC X(500) VALUE SPACES.
019300 77  WRK-LIST-PREV                          PIC X(500) VALUE SPACES.
019400 77  WRK-LIST-REMOVE-VAL                    PIC X(255) VALUE SPACES.
019500 01  WRK-LIST-TOK-TBL.
019600     03  WRK-LIST-TOK            OCCURS 20 TIMES    PIC X(255).
019650     03  FILLER                                      PIC X(05).
019700
019800*SEPARATOR-NORMALIZED TIMESTAMP WORK AREA:
019900 77  WRK-NORM-IN                            PIC X(19) VALUE SPACES.
020000 77  WRK-NORM-OUT                           PIC X(19) VALUE SPACES.
020100 
020200*DATE/TIME PARSE SCRATCH (SHARED BY EVERY CREATED/RESOLUTION/
020300*HISTORY/COMMENT TIMESTAMP THIS PROGRAM TOUCHES):
020400 77  WRK-PARSE-IN                           PIC X(19) VALUE SPACES.
020500 77  WRK-PARSE-YYYY                         PIC 9(04) COMP VALUE ZERO.
020600 77  WRK-PARSE-MM                           PIC 9(02) COMP VALUE ZERO.
020700 77  WRK-PARSE-DD                           PIC 9(02) COMP VALUE ZERO.
020800 77  WRK-PARSE-HH                           PIC 9(02) COMP VALUE ZERO.
020900 77  WRK-PARSE-MI                           PIC 9(02) COMP VALUE ZERO.
021000 77  WRK-PARSE-SS                           PIC 9(02) COMP VALUE ZERO.
021100 77  WRK-DATE-LONG-OUT                      PIC S9(08) VALUE ZERO.
021200 
021300*OUR OWN JULIAN-DAY-NUMBER EPOCH ROUTINE - NO INTRINSIC DATE
021400*FUNCTIONS ARE AVAILABLE ON THIS COMPILER, SO SECONDS-SINCE-
021500*01/01/1970 ARE COMPUTED BY HAND FROM THE CALENDAR FIELDS ABOVE:
021600 77  WRK-JDN-A                              PIC 9(02) COMP VALUE ZERO.
021700 77  WRK-JDN-Y                              PIC 9(09) COMP VALUE ZERO.
021800 77  WRK-JDN-M                              PIC 9(09) COMP VALUE ZERO.
021900 77  WRK-JDN-NUM                            PIC 9(09) COMP VALUE ZERO.
022000 77  WRK-JDN-DAYS                           PIC S9(09) COMP VALUE ZERO.
022100 77  WRK-EPOCH-SECS                         PIC S9(11) COMP VALUE ZERO.
022200 77  WRK-EPOCH-BEFORE                       PIC S9(11) COMP VALUE ZERO.
022300 77  WRK-EPOCH-AFTER                        PIC S9(11) COMP VALUE ZERO.
022400 
022500*getTimeDiff() WORK AREA:
022600 77  WRK-TDIFF-BEFORE                       PIC X(19) VALUE SPACES.
022700 77  WRK-TDIFF-AFTER                        PIC X(19) VALUE SPACES.
022800 77  WRK-TIME-DIFF                          PIC S9(09) COMP VALUE ZERO.
022900 
023000*CALC-DATE-FAMILY OUTPUT AREA (CREATED/RESOLUTION DATE FAMILIES):
023100 77  WRK-DATEFAM-DATE                       PIC X(10) VALUE SPACES.
023200 77  WRK-DATEFAM-DATE-LONG                  PIC S9(08) VALUE ZERO.
023300 77  WRK-DATEFAM-DATETIME-LONG              PIC S9(14) VALUE ZERO.
023400 77  WRK-DATEFAM-TSTAMP                     PIC S9(11) VALUE ZERO.
023500 
023600*9300-PARSE-SIGNED-INT WORK AREA - A SPACE-PADDED NUMERIC STRING
023700*FROM A CHANGELOG TO-STRING CANNOT BE MOVED STRAIGHT INTO A
023800*NUMERIC FIELD, SO IT IS RIGHT-JUSTIFIED INTO A ZERO-FILLED
023900*INTERMEDIATE FIRST:
024000 77  WRK-SINT-IN                            PIC X(255) VALUE SPACES.
024100 77  WRK-SINT-TOKEN                         PIC X(20) VALUE SPACES.
024200 77  WRK-SINT-TEMP                          PIC 9(09) VALUE ZERO.
024300 77  WRK-SINT-OUT                           PIC S9(09) VALUE ZERO.
024400 
024500*CONFIGURED CUSTOM FIELD DEFINITIONS, LOADED ONCE AT START-OF-RUN,
024600*BEFORE ANY ISSUE IS PROCESSED - SAME ORDER AS AT-CUSTOM-FLD
024700*ON EVERY EMITTED ACTION RECORD:
024800 01  WRK-CUSTFLD-DEF-TBL.
024900     03  WRK-CFD-ENTRY            OCCURS 10 TIMES.
025000         05  WRK-CFD-NAME                  PIC X(60).
025050         05  WRK-CFD-JIRA-ID                PIC X(40).
025080         05  FILLER                          PIC X(05).
025200
025300*RUN PARAMETERS, READ ONCE AT START-OF-RUN:
025400 01  WRK-RUNPARM-REC.
025500     03  RP-END-DATE                       PIC X(19).
025600     03  RP-CUSTFLD-COUNT                  PIC 9(02).
025700     03  RP-DLT-ISSTYPE-LIST    OCCURS 5 TIMES   PIC X(40).
025800     03  RP-DLT-RESOL-LIST      OCCURS 5 TIMES   PIC X(40).
025900     03  RP-DLT-STATUS-LIST     OCCURS 5 TIMES   PIC X(40).
026000     03  FILLER                             PIC X(09).
026100 
026200*ONE ISSUE'S HEADER, SAVED ASIDE ONCE READ SINCE THE SHARED
026300*WRK-ISSUE-IN-REC BUFFER BELOW (FROM JRACT02) IS OVERWRITTEN AS
026400*EACH CHILD RECORD OF THE BLOCK IS READ:
026500 01  WRK-ISSUE-HDR-SAVE.
026600     03  IHS-ISSUE-KEY                      PIC X(20).
026700     03  IHS-INIT-ISSUE-KEY                 PIC X(20).
026800     03  IHS-ISSUE-TYPE                     PIC X(40).
026900     03  IHS-PRIORITY                       PIC X(20).
027000     03  IHS-PROJECT-NAME                   PIC X(60).
027100     03  IHS-PROJECT-KEY                    PIC X(20).
027200     03  IHS-STATUS                         PIC X(40).
027300     03  IHS-RESOLUTION                     PIC X(40).
027400     03  IHS-RESOLUTION-DATE                PIC X(19).
027500     03  IHS-SUMMARY                        PIC X(255).
027600     03  IHS-CATEGORY                       PIC X(40).
027700     03  IHS-FIX-VERSIONS                   PIC X(500).
027800     03  IHS-DUE-DATE                       PIC X(10).
027900     03  IHS-COMPONENTS                     PIC X(500).
028000     03  IHS-LABELS                         PIC X(200).
028100     03  IHS-CREATED                        PIC X(19).
028200     03  IHS-CREATOR-KEY                    PIC X(40).
028300     03  IHS-ASSIGNEE-KEY                   PIC X(40).
028400     03  IHS-REPORTER-KEY                   PIC X(40).
028500     03  IHS-TIME-ORIG-EST-SECONDS         PIC S9(09).
028600     03  IHS-AGG-TIME-ORIG-EST             PIC S9(09).
028700     03  IHS-TIME-EST-SECONDS              PIC S9(09).
028800     03  IHS-AGG-TIME-EST                  PIC S9(09).
028900     03  IHS-TIME-SPENT-SECONDS            PIC S9(09).
029000     03  IHS-AGG-TIME-SPENT                PIC S9(09).
029100     03  IHS-WORK-RATIO                    PIC S9(09).
029200     03  IHS-CUSTOM-FLD-VALUE   OCCURS 10 TIMES    PIC X(255).
029250     03  FILLER                                     PIC X(10).
029300
029400*END-OF-BLOCK TRAILER COUNTS, SAVED FOR REFERENCE (NOT CROSS-
029500*CHECKED AGAINST THE TABLE COUNTS BELOW IN THIS RELEASE):
029600 77  WRK-ISSUE-HIST-COUNT                   PIC 9(05) VALUE ZERO.
029700 77  WRK-ISSUE-CMNT-COUNT                   PIC 9(05) VALUE ZERO.
029800 
029900*ONE ISSUE'S CHANGELOG, HELD IN FULL SO HISTORY AND COMMENTS CAN
030000*BE MERGED INTO A SINGLE TIME-ORDERED ACTION SEQUENCE.  BOUND AT
030100*100 ENTRIES BY 6 ITEMS - OVERFLOW IS LOGGED TO FILEERR1-FILE,
030200*NOT ABENDED (SEE CH0031):
030300 01  WRK-HISTORY-TBL.
030400     03  WRK-HIST-ENTRY            OCCURS 100 TIMES.
030500         05  WRK-HIST-AUTHOR-KEY           PIC X(40).
030600         05  WRK-HIST-CREATED              PIC X(19).
030700         05  WRK-HIST-ITEM-CNT             PIC 9(02) COMP.
030800         05  WRK-HIST-STORED-CNT           PIC 9(02) COMP.
030900         05  WRK-HIST-ITEM         OCCURS 6 TIMES.
031000             07  WRK-HITEM-FIELD                PIC X(40).
031100             07  WRK-HITEM-FROM-STRING          PIC X(255).
031200             07  WRK-HITEM-TO-STRING            PIC X(255).
031300             07  WRK-HITEM-FROM-KEY             PIC X(40).
031400             07  WRK-HITEM-TO-KEY               PIC X(40).
031450         05  FILLER                         PIC X(05).
031500
031600*ONE ISSUE'S COMMENTS, SORTED BY JRAB0002 BEFORE BEING FOLDED IN -
031700*SAME LAYOUT AS JRAB0002'S LNK-COMMENT-TBL:
031800 01  WRK-COMMENT-TBL.
031900     03  WRK-CMNT-ENTRY            OCCURS 200 TIMES.
032000         05  WRK-CMNT-AUTHOR-KEY           PIC X(40).
032100         05  WRK-CMNT-CREATED              PIC X(19).
032200         05  WRK-CMNT-BODY                 PIC X(4000).
032250         05  FILLER                         PIC X(04).
032300
032400*ONE ISSUE'S RUNNING SET OF LINKED-ISSUE KEYS - RESET EMPTY AT
032500*ISSUE START, MAINTAINED BY "LINK" CHANGELOG ITEMS THEREAFTER:
032600 01  WRK-LINKS-TBL.
032700     03  WRK-LINK-ENTRY            OCCURS 50 TIMES    PIC X(40).
032750     03  FILLER                                        PIC X(04).
032800
032900*ONE ISSUE'S PER-STATUS CUMULATIVE SECONDS ACCUMULATOR - NOT AN
033000*OUTPUT COLUMN ITSELF, BUT TIME-IN-STATE AND DELIVERY LEAD TIME
033100*ON EVERY ACTION ROW ARE BOTH DERIVED FROM IT AT WRITE TIME:
033200 01  WRK-STATIME-TBL.
033300     03  WRK-STATIME-ENTRY         OCCURS 30 TIMES.
033400         05  WRK-STATIME-NAME              PIC X(40).
033500         05  WRK-STATIME-SECS              PIC S9(09) COMP.
033550         05  FILLER                         PIC X(03).
033600
033700*FILEERR1 OUTPUT RECORD:
033800 01  WRK-FILEERR1-REC.
033900     03  FE-ISSUE-KEY                       PIC X(20).
034000     03  FE-ERROR-MSG                       PIC X(56).
034100     03  FILLER                             PIC X(04).
034200 
034300*THREE SEPARATE COPIES OF THE ACTION LAYOUT - THE OUTPUT AREA,
034400*THE ACTION UNDER CONSTRUCTION, AND THE PREVIOUS ACTION IT CARRIES
034500*FORWARD FROM.  AT-CUSTOM-FLD CARRIES NO INDEXED BY OF ITS OWN
034600*(SEE JRACT01) SINCE IT IS COPIED UNDER THREE DIFFERENT 01'S HERE -
034700*WRK-CFD-IDX ABOVE SUBSCRIPTS ALL THREE:
034800 01  ACTN-OUT-REC.
034900     COPY 'JRACT01'.
035000 01  WRK-THIS-ACTN.
035100     COPY 'JRACT01'.
035200 01  WRK-PREV-ACTN.
035300     COPY 'JRACT01'.
035400 
035500*ONE PHYSICAL RECORD OF THE ISSUE-FILE AND ITS FIVE REDEFINES:
035600     COPY 'JRACT02'.
035700 
035800*ONE CUSTOM FIELD DEFINITION RECORD:
035900 01  WRK-CUSTDEF-REG.
036000     COPY 'JRACT03'.
036100*================================================================*
036200 PROCEDURE                       DIVISION.
036300*================================================================*
036400*----------------------------------------------------------------*
036500 0000-MAIN-PROCESS               SECTION.
036600*----------------------------------------------------------------*
036700     PERFORM 1000-INITIALIZE.
036800 
036900     PERFORM 2000-PROCESS-ISSUES
037000             UNTIL WRK-EOF-ISSUEIN-SW EQUAL 'YES'.
037100 
037200     PERFORM 3000-FINALIZE.
037300 
037400     STOP RUN.
037500*----------------------------------------------------------------*
037600 0000-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 1000-INITIALIZE                 SECTION.
038000*----------------------------------------------------------------*
038100     PERFORM 9000-GET-DATE-TIME.
038200 
038300     OPEN INPUT  ISSUE-FILE.
038400     PERFORM 8100-TEST-ISSUEIN-STATUS.
038500     OPEN INPUT  CUSTDEFS-FILE.
038600     PERFORM 8200-TEST-CUSTDEF-STATUS.
038700     OPEN INPUT  RUNPARM-FILE.
038800     PERFORM 8300-TEST-RUNPARM-STATUS.
038900     OPEN OUTPUT ACTN-FILE.
039000     PERFORM 8400-TEST-ACTNOUT-STATUS.
039100     OPEN OUTPUT FILEERR1-FILE.
039200     PERFORM 8500-TEST-FILEERR1-STATUS.
039300 
039400     PERFORM 1100-READ-RUNPARM.
039500     PERFORM 1200-LOAD-CUSTOM-FIELD-DEFS.
039600 
039700     PERFORM 2900-READ-ISSUE-FILE.
039800*----------------------------------------------------------------*
039900 1000-99-EXIT.                   EXIT.
040000*----------------------------------------------------------------*
040100*----------------------------------------------------------------*
040200 1100-READ-RUNPARM                SECTION.
040300*----------------------------------------------------------------*
040400     READ RUNPARM-FILE.
040500     PERFORM 8300-TEST-RUNPARM-STATUS.
040600     MOVE FD-REG-RUNPARM           TO WRK-RUNPARM-REC.
040700*----------------------------------------------------------------*
040800 1100-99-EXIT.                   EXIT.
040900*----------------------------------------------------------------*
041000*----------------------------------------------------------------*
041100 1200-LOAD-CUSTOM-FIELD-DEFS       SECTION.
041200*----------------------------------------------------------------*
041300     MOVE ZERO                     TO WRK-CFD-CNT.
041400 
041500     PERFORM 1210-LOAD-ONE-CUSTOM-FIELD-DEF
041600             UNTIL WRK-EOF-CUSTDEF-SW EQUAL 'YES'.
041700*----------------------------------------------------------------*
041800 1200-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 1210-LOAD-ONE-CUSTOM-FIELD-DEF    SECTION.
042200*----------------------------------------------------------------*
042300     READ CUSTDEFS-FILE
042400         AT END MOVE 'YES'         TO WRK-EOF-CUSTDEF-SW
042500     END-READ.
042600     IF WRK-FS-CUSTDEF              NOT EQUAL ZEROS AND 10
042700        PERFORM 8200-TEST-CUSTDEF-STATUS
042800     END-IF.
042900
043000     IF WRK-EOF-CUSTDEF-SW          NOT EQUAL 'YES'
043100        MOVE FD-REG-CUSTDEF         TO WRK-CUSTDEF-REG
043150        IF WRK-CFD-CNT              LESS 10
043175           ADD 1                    TO WRK-CFD-CNT
043200           MOVE CFD-FIELD-NAME    TO WRK-CFD-NAME(WRK-CFD-CNT)
043300           MOVE CFD-JIRA-FIELD-ID TO WRK-CFD-JIRA-ID(WRK-CFD-CNT)
043350        ELSE
043375           MOVE 'CUSTOM FIELD DEF TABLE OVERFLOW' TO WRK-ERR-MSG-TEXT
043390           PERFORM 8600-LOG-TBL-OVERFLOW
043400        END-IF
043500     END-IF.
043600*----------------------------------------------------------------*
043700 1210-99-EXIT.                   EXIT.
043800*----------------------------------------------------------------*
043900*----------------------------------------------------------------*
044000 2000-PROCESS-ISSUES               SECTION.
044100*----------------------------------------------------------------*
044200     PERFORM 2100-SAVE-ISSUE-HEADER.
044300 
044400     MOVE ZERO                     TO WRK-HIST-CNT.
044500     PERFORM 2200-LOAD-ONE-HIST-ENTRY
044600             UNTIL WRK-EOF-ISSUEIN-SW EQUAL 'YES'
044700                OR HH-REC-TYPE     NOT EQUAL 'HH'.
044800 
044900     MOVE ZERO                     TO WRK-CMNT-CNT.
045000     PERFORM 2250-LOAD-ONE-COMMENT
045100             UNTIL WRK-EOF-ISSUEIN-SW EQUAL 'YES'
045200                OR CM-REC-TYPE     NOT EQUAL 'CM'.
045300 
045400     PERFORM 2280-READ-TRAILER.
045500 
045600     PERFORM 2300-SORT-COMMENTS.
045700     PERFORM 2350-INIT-ISSUE-STATE.
045800 
045900     PERFORM 2400-BUILD-CREATE-ACTN.
046000     PERFORM 2500-WRITE-ACTN-RECORD.
046100 
046200     PERFORM 2600-MERGE-HIST-AND-CMNT.
046300 
046400     PERFORM 2700-BUILD-CURRENT-ACTN.
046500     PERFORM 2500-WRITE-ACTN-RECORD.
046600*----------------------------------------------------------------*
046700 2000-99-EXIT.                   EXIT.
046800*----------------------------------------------------------------*
046900*----------------------------------------------------------------*
047000 2100-SAVE-ISSUE-HEADER            SECTION.
047100*----------------------------------------------------------------*
047200     MOVE IH-ISSUE-KEY              TO IHS-ISSUE-KEY.
047300     MOVE IH-INIT-ISSUE-KEY         TO IHS-INIT-ISSUE-KEY.
047400     MOVE IH-ISSUE-TYPE             TO IHS-ISSUE-TYPE.
047500     MOVE IH-PRIORITY               TO IHS-PRIORITY.
047600     MOVE IH-PROJECT-NAME           TO IHS-PROJECT-NAME.
047700     MOVE IH-PROJECT-KEY            TO IHS-PROJECT-KEY.
047800     MOVE IH-STATUS                 TO IHS-STATUS.
047900     MOVE IH-RESOLUTION             TO IHS-RESOLUTION.
048000     MOVE IH-RESOLUTION-DATE        TO IHS-RESOLUTION-DATE.
048100     MOVE IH-SUMMARY                TO IHS-SUMMARY.
048200     MOVE IH-CATEGORY               TO IHS-CATEGORY.
048300     MOVE IH-FIX-VERSIONS           TO IHS-FIX-VERSIONS.
048400     MOVE IH-DUE-DATE               TO IHS-DUE-DATE.
048500     MOVE IH-COMPONENTS             TO IHS-COMPONENTS.
048600     MOVE IH-LABELS                 TO IHS-LABELS.
048700     MOVE IH-CREATED                TO IHS-CREATED.
048800     MOVE IH-CREATOR-KEY            TO IHS-CREATOR-KEY.
048900     MOVE IH-ASSIGNEE-KEY           TO IHS-ASSIGNEE-KEY.
049000     MOVE IH-REPORTER-KEY           TO IHS-REPORTER-KEY.
049100     MOVE IH-TIME-ORIG-EST-SECONDS  TO IHS-TIME-ORIG-EST-SECONDS.
049200     MOVE IH-AGG-TIME-ORIG-EST      TO IHS-AGG-TIME-ORIG-EST.
049300     MOVE IH-TIME-EST-SECONDS       TO IHS-TIME-EST-SECONDS.
049400     MOVE IH-AGG-TIME-EST           TO IHS-AGG-TIME-EST.
049500     MOVE IH-TIME-SPENT-SECONDS     TO IHS-TIME-SPENT-SECONDS.
049600     MOVE IH-AGG-TIME-SPENT         TO IHS-AGG-TIME-SPENT.
049700     MOVE IH-WORK-RATIO             TO IHS-WORK-RATIO.
049800     MOVE IH-CUSTOM-FLD-VALUE       TO IHS-CUSTOM-FLD-VALUE.
049900 
050000     PERFORM 2900-READ-ISSUE-FILE.
050100*----------------------------------------------------------------*
050200 2100-99-EXIT.                   EXIT.
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 2200-LOAD-ONE-HIST-ENTRY          SECTION.
050600*----------------------------------------------------------------*
050700     ADD 1                          TO WRK-HIST-CNT.
050800 
050900     IF WRK-HIST-CNT                GREATER 100
051000        MOVE 'HISTORY TABLE OVERFLOW'         TO WRK-ERR-MSG-TEXT
051100        PERFORM 8600-LOG-TBL-OVERFLOW
051200        SUBTRACT 1                  FROM WRK-HIST-CNT
051300        MOVE HH-ITEM-COUNT          TO WRK-HITEM-SKIP-CNT
051400        PERFORM 2900-READ-ISSUE-FILE
051500        PERFORM 2230-SKIP-ONE-HIST-ITEM
051600                VARYING WRK-HITEM-IDX FROM 1 BY 1
051700                UNTIL WRK-HITEM-IDX GREATER WRK-HITEM-SKIP-CNT
051800     ELSE
051900        MOVE HH-AUTHOR-KEY          TO WRK-HIST-AUTHOR-KEY(WRK-HIST-CNT)
052000        MOVE HH-CREATED             TO WRK-HIST-CREATED(WRK-HIST-CNT)
052100        MOVE HH-ITEM-COUNT          TO WRK-HIST-ITEM-CNT(WRK-HIST-CNT)
052200        IF HH-ITEM-COUNT            GREATER 6
052300           MOVE 6                   TO WRK-HIST-STORED-CNT(WRK-HIST-CNT)
052400           MOVE 'HISTORY ITEM TABLE OVERFLOW'  TO WRK-ERR-MSG-TEXT
052500           PERFORM 8600-LOG-TBL-OVERFLOW
052600        ELSE
052700           MOVE HH-ITEM-COUNT       TO WRK-HIST-STORED-CNT(WRK-HIST-CNT)
052800        END-IF
052900        PERFORM 2900-READ-ISSUE-FILE
053000        PERFORM 2210-LOAD-ONE-HIST-ITEM
053100                VARYING WRK-HITEM-IDX FROM 1 BY 1
053200                UNTIL WRK-HITEM-IDX GREATER
053300                      WRK-HIST-ITEM-CNT(WRK-HIST-CNT)
053400     END-IF.
053500*----------------------------------------------------------------*
053600 2200-99-EXIT.                   EXIT.
053700*----------------------------------------------------------------*
053800*----------------------------------------------------------------*
053900 2210-LOAD-ONE-HIST-ITEM           SECTION.
054000*----------------------------------------------------------------*
054100     IF WRK-HITEM-IDX NOT GREATER WRK-HIST-STORED-CNT(WRK-HIST-CNT)
054200        MOVE HI-FIELD       TO WRK-HITEM-FIELD(WRK-HIST-CNT,WRK-HITEM-IDX)
054300           MOVE HI-FROM-STRING
054400                  TO WRK-HITEM-FROM-STRING(WRK-HIST-CNT,WRK-HITEM-IDX)
054500           MOVE HI-TO-STRING
054600                  TO WRK-HITEM-TO-STRING(WRK-HIST-CNT,WRK-HITEM-IDX)
054700        MOVE HI-FROM-KEY TO WRK-HITEM-FROM-KEY(WRK-HIST-CNT,WRK-HITEM-IDX)
054800        MOVE HI-TO-KEY
054900               TO WRK-HITEM-TO-KEY(WRK-HIST-CNT,WRK-HITEM-IDX)
055000     END-IF.
055100 
055200     PERFORM 2900-READ-ISSUE-FILE.
055300*----------------------------------------------------------------*
055400 2210-99-EXIT.                   EXIT.
055500*----------------------------------------------------------------*
055600*----------------------------------------------------------------*
055700 2230-SKIP-ONE-HIST-ITEM           SECTION.
055800*----------------------------------------------------------------*
055900     PERFORM 2900-READ-ISSUE-FILE.
056000*----------------------------------------------------------------*
056100 2230-99-EXIT.                   EXIT.
056200*----------------------------------------------------------------*
056300*----------------------------------------------------------------*
056400 2250-LOAD-ONE-COMMENT             SECTION.
056500*----------------------------------------------------------------*
056600     ADD 1                          TO WRK-CMNT-CNT.
056700 
056800     IF WRK-CMNT-CNT                 GREATER 200
056900        MOVE 'COMMENT TABLE OVERFLOW'          TO WRK-ERR-MSG-TEXT
057000        PERFORM 8600-LOG-TBL-OVERFLOW
057100        SUBTRACT 1                  FROM WRK-CMNT-CNT
057200     ELSE
057300        MOVE CM-AUTHOR-KEY          TO WRK-CMNT-AUTHOR-KEY(WRK-CMNT-CNT)
057400        MOVE CM-CREATED             TO WRK-CMNT-CREATED(WRK-CMNT-CNT)
057500        MOVE CM-BODY                TO WRK-CMNT-BODY(WRK-CMNT-CNT)
057600     END-IF.
057700 
057800     PERFORM 2900-READ-ISSUE-FILE.
057900*----------------------------------------------------------------*
058000 2250-99-EXIT.                   EXIT.
058100*----------------------------------------------------------------*
058200*----------------------------------------------------------------*
058300 2280-READ-TRAILER                 SECTION.
058400*----------------------------------------------------------------*
058500     MOVE IT-HIST-COUNT             TO WRK-ISSUE-HIST-COUNT.
058600     MOVE IT-CMNT-COUNT             TO WRK-ISSUE-CMNT-COUNT.
058700 
058800     PERFORM 2900-READ-ISSUE-FILE.
058900*----------------------------------------------------------------*
059000 2280-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200*----------------------------------------------------------------*
059300 2300-SORT-COMMENTS                SECTION.
059400*----------------------------------------------------------------*
059500     IF WRK-CMNT-CNT                 GREATER 1
059600        CALL 'JRAB0002'   USING WRK-COMMENT-TBL  WRK-CMNT-CNT
059700     END-IF.
059800*----------------------------------------------------------------*
059900 2300-99-EXIT.                   EXIT.
060000*----------------------------------------------------------------*
060100*----------------------------------------------------------------*
060200 2350-INIT-ISSUE-STATE             SECTION.
060300*----------------------------------------------------------------*
060400     MOVE ZERO                      TO WRK-STATIME-CNT.
060500     MOVE ZERO                      TO WRK-LINK-CNT.
060600     INITIALIZE WRK-THIS-ACTN.
060700     INITIALIZE WRK-PREV-ACTN.
060800*----------------------------------------------------------------*
060900 2350-99-EXIT.                   EXIT.
061000*----------------------------------------------------------------*
061100*----------------------------------------------------------------*
061200 2400-BUILD-CREATE-ACTN            SECTION.
061300*----------------------------------------------------------------*
061400     MOVE 'create '                 TO AT-ACTION-TYPE OF WRK-THIS-ACTN.
061500 
061600     IF IHS-INIT-ISSUE-KEY           NOT EQUAL SPACES
061700        MOVE IHS-INIT-ISSUE-KEY      TO AT-ISSUE-KEY OF WRK-THIS-ACTN
061800     ELSE
061900        MOVE IHS-ISSUE-KEY           TO AT-ISSUE-KEY OF WRK-THIS-ACTN
062000     END-IF.
062100 
062200     MOVE IHS-ISSUE-TYPE             TO AT-ISSUE-TYPE OF WRK-THIS-ACTN.
062300     MOVE IHS-PRIORITY               TO AT-PRIORITY OF WRK-THIS-ACTN.
062400     MOVE IHS-PROJECT-NAME           TO AT-PROJECT-NAME OF WRK-THIS-ACTN.
062500     MOVE IHS-PROJECT-KEY            TO AT-PROJECT-KEY OF WRK-THIS-ACTN.
062600     MOVE SPACES                     TO AT-PREV-STATUS OF WRK-THIS-ACTN.
062700     MOVE IHS-STATUS                 TO AT-STATUS OF WRK-THIS-ACTN.
062800     MOVE IHS-RESOLUTION             TO AT-RESOLUTION OF WRK-THIS-ACTN.
062900     MOVE IHS-SUMMARY                TO AT-SUMMARY OF WRK-THIS-ACTN.
063000     MOVE IHS-CATEGORY               TO AT-CATEGORY OF WRK-THIS-ACTN.
063100     MOVE IHS-FIX-VERSIONS           TO AT-FIX-VERSIONS OF WRK-THIS-ACTN.
063200     MOVE IHS-DUE-DATE                TO AT-DUE-DATE OF WRK-THIS-ACTN.
063300     MOVE IHS-COMPONENTS              TO AT-COMPONENTS OF WRK-THIS-ACTN.
063400     MOVE IHS-LABELS                  TO AT-LABELS OF WRK-THIS-ACTN.
063500     MOVE SPACES TO AT-FIELDS-CHANGED OF WRK-THIS-ACTN.
063600 
063700     IF IHS-CREATOR-KEY               EQUAL SPACES
063800        MOVE 'invaliduser'            TO AT-ACTOR-KEY OF WRK-THIS-ACTN
063900     ELSE
064000        MOVE IHS-CREATOR-KEY          TO AT-ACTOR-KEY OF WRK-THIS-ACTN
064100     END-IF.
064200     MOVE IHS-ASSIGNEE-KEY            TO AT-ASSIGNEE-KEY OF WRK-THIS-ACTN.
064300     MOVE IHS-REPORTER-KEY            TO AT-REPORTER-KEY OF WRK-THIS-ACTN.
064400 
064500     MOVE IHS-CREATED TO AT-ACTION-TIMESTAMP OF WRK-THIS-ACTN.
064600     MOVE IHS-CREATED                 TO WRK-PARSE-IN.
064700     PERFORM 9150-CALC-DATE-FAMILY.
064800     MOVE WRK-DATEFAM-DATE            TO AT-CREATED-DATE OF WRK-THIS-ACTN.
064900     MOVE WRK-DATEFAM-DATE-LONG TO AT-CREATED-DATE-LONG OF WRK-THIS-ACTN.
065000      MOVE WRK-DATEFAM-DATETIME-LONG
065100                  TO AT-CREATED-DATETIME-LONG OF WRK-THIS-ACTN.
065200     MOVE WRK-DATEFAM-TSTAMP TO AT-CREATED-DATE-TSTAMP OF WRK-THIS-ACTN.
065300 
065400     MOVE IHS-RESOLUTION-DATE         TO WRK-PARSE-IN.
065500     PERFORM 9150-CALC-DATE-FAMILY.
065600     MOVE WRK-DATEFAM-DATE TO AT-RESOLUTION-DATE OF WRK-THIS-ACTN.
065700      MOVE WRK-DATEFAM-DATE-LONG
065800                  TO AT-RESOLUTION-DATE-LONG OF WRK-THIS-ACTN.
065900      MOVE WRK-DATEFAM-DATETIME-LONG
066000                  TO AT-RESOLUTION-DATETIME-LONG OF WRK-THIS-ACTN.
066100     MOVE WRK-DATEFAM-TSTAMP
066200                 TO AT-RESOLUTION-DATE-TSTAMP OF WRK-THIS-ACTN.
066300 
066400     MOVE ZERO TO AT-ISSUE-AGE-SECONDS OF WRK-THIS-ACTN.
066500     MOVE ZERO TO AT-TIME-IN-STATE-SECONDS OF WRK-THIS-ACTN.
066600     MOVE ZERO TO AT-TIME-SINCE-ACTN-SECONDS OF WRK-THIS-ACTN.
066700     MOVE ZERO                        TO AT-LAST-UPDATED OF WRK-THIS-ACTN.
066800     MOVE ZERO                        TO AT-CLOSED-DATE OF WRK-THIS-ACTN.
066900     MOVE ZERO TO AT-COMMENT-COUNT OF WRK-THIS-ACTN.
067000     MOVE ZERO TO AT-DELIVERY-LEAD-TIME-SECS OF WRK-THIS-ACTN.
067100 
067200     MOVE ZERO TO AT-TIME-ORIG-EST-SECONDS OF WRK-THIS-ACTN.
067300     MOVE ZERO TO AT-AGG-TIME-ORIG-EST OF WRK-THIS-ACTN.
067400     MOVE ZERO TO AT-TIME-EST-SECONDS OF WRK-THIS-ACTN.
067500     MOVE ZERO TO AT-AGG-TIME-EST OF WRK-THIS-ACTN.
067600     MOVE ZERO TO AT-TIME-SPENT-SECONDS OF WRK-THIS-ACTN.
067700     MOVE ZERO TO AT-AGG-TIME-SPENT OF WRK-THIS-ACTN.
067800     MOVE ZERO TO AT-WORK-RATIO OF WRK-THIS-ACTN.
068100 
068200     MOVE IHS-STATUS TO AT-STATUS-HISTORY OF WRK-THIS-ACTN.
068300     MOVE 1                           TO WRK-STATIME-CNT.
068400     MOVE IHS-STATUS                  TO WRK-STATIME-NAME(1).
068500     MOVE ZERO                        TO WRK-STATIME-SECS(1).
068600     MOVE ZERO                        TO WRK-LINK-CNT.
068700 
068800     PERFORM 2410-ATTACH-INIT-CUSTOM-FLD
068900             VARYING WRK-CFD-IDX FROM 1 BY 1
069000             UNTIL WRK-CFD-IDX GREATER WRK-CFD-CNT.
069100*----------------------------------------------------------------*
069200 2400-99-EXIT.                   EXIT.
069300*----------------------------------------------------------------*
069400*----------------------------------------------------------------*
069500 2410-ATTACH-INIT-CUSTOM-FLD       SECTION.
069600*----------------------------------------------------------------*
069700     MOVE WRK-CFD-NAME(WRK-CFD-IDX)
069800                TO AT-CUSTOM-FLD-NAME(WRK-CFD-IDX) OF WRK-THIS-ACTN.
069900     MOVE IHS-CUSTOM-FLD-VALUE(WRK-CFD-IDX)
070000                TO AT-CUSTOM-FLD-VALUE(WRK-CFD-IDX) OF WRK-THIS-ACTN.
070100*----------------------------------------------------------------*
070200 2410-99-EXIT.                   EXIT.
070300*----------------------------------------------------------------*
070400*----------------------------------------------------------------*
070500 2500-WRITE-ACTN-RECORD            SECTION.
070600*----------------------------------------------------------------*
070700     MOVE WRK-LINK-CNT               TO AT-LINK-COUNT OF WRK-THIS-ACTN.
070800 
070900     MOVE WRK-THIS-ACTN              TO ACTN-OUT-REC.
071000     WRITE FD-REG-ACTNOUT            FROM ACTN-OUT-REC.
071100     PERFORM 8400-TEST-ACTNOUT-STATUS.
071200 
071300     MOVE WRK-THIS-ACTN              TO WRK-PREV-ACTN.
071400*----------------------------------------------------------------*
071500 2500-99-EXIT.                   EXIT.
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 2600-MERGE-HIST-AND-CMNT          SECTION.
071900*----------------------------------------------------------------*
072000     MOVE 1                          TO WRK-MERGE-HIDX.
072100     MOVE 1                          TO WRK-MERGE-CIDX.
072200 
072300     PERFORM 2610-MERGE-ONE-STEP
072400             UNTIL WRK-MERGE-HIDX GREATER WRK-HIST-CNT
072500                AND WRK-MERGE-CIDX GREATER WRK-CMNT-CNT.
072600*----------------------------------------------------------------*
072700 2600-99-EXIT.                   EXIT.
072800*----------------------------------------------------------------*
072900*----------------------------------------------------------------*
073000 2610-MERGE-ONE-STEP                SECTION.
073100*----------------------------------------------------------------*
073200     IF WRK-MERGE-HIDX                GREATER WRK-HIST-CNT
073300        PERFORM 2360-BUILD-COMMENT-ACTN
073400        PERFORM 2500-WRITE-ACTN-RECORD
073500        ADD 1                         TO WRK-MERGE-CIDX
073600     ELSE
073700        IF WRK-MERGE-CIDX              GREATER WRK-CMNT-CNT
073800           PERFORM 2330-BUILD-UPDATE-ACTN
073900           PERFORM 2500-WRITE-ACTN-RECORD
074000           ADD 1                      TO WRK-MERGE-HIDX
074100        ELSE
074200           MOVE WRK-HIST-CREATED(WRK-MERGE-HIDX)  TO WRK-NORM-IN
074300           PERFORM 9400-NORMALIZE-TSTAMP
074400           MOVE WRK-NORM-OUT           TO WRK-TDIFF-BEFORE
074500           MOVE WRK-CMNT-CREATED(WRK-MERGE-CIDX)  TO WRK-NORM-IN
074600           PERFORM 9400-NORMALIZE-TSTAMP
074700           MOVE WRK-NORM-OUT           TO WRK-TDIFF-AFTER
074800           IF WRK-TDIFF-BEFORE          NOT GREATER WRK-TDIFF-AFTER
074900              PERFORM 2330-BUILD-UPDATE-ACTN
075000              PERFORM 2500-WRITE-ACTN-RECORD
075100              ADD 1                    TO WRK-MERGE-HIDX
075200           ELSE
075300              PERFORM 2360-BUILD-COMMENT-ACTN
075400              PERFORM 2500-WRITE-ACTN-RECORD
075500              ADD 1                    TO WRK-MERGE-CIDX
075600           END-IF
075700        END-IF
075800     END-IF.
075900*----------------------------------------------------------------*
076000 2610-99-EXIT.                   EXIT.
076100*----------------------------------------------------------------*
076200*----------------------------------------------------------------*
076300 2330-BUILD-UPDATE-ACTN             SECTION.
076400*----------------------------------------------------------------*
076500     MOVE CORRESPONDING WRK-PREV-ACTN TO WRK-THIS-ACTN.
076600 
076700     MOVE 'update '                   TO AT-ACTION-TYPE OF WRK-THIS-ACTN.
076800     MOVE AT-STATUS OF WRK-PREV-ACTN  TO AT-PREV-STATUS OF WRK-THIS-ACTN.
076900     MOVE SPACES TO AT-FIELDS-CHANGED OF WRK-THIS-ACTN.
077000     MOVE ZERO                        TO WRK-FLDCHG-CNT.
077100     MOVE ZERO                        TO AT-LAST-UPDATED OF WRK-THIS-ACTN.
077200     MOVE ZERO TO AT-DELIVERY-LEAD-TIME-SECS OF WRK-THIS-ACTN.
077300 
077400*CH0019 - LATENT "NO ITEM PRESENT" FALLBACK - SEE MAINT HISTORY
077500*ABOVE, PRESERVED EXACTLY AS THE DOWNSTREAM DASHBOARD EXPECTS IT:
077600     MOVE AT-AGG-TIME-EST OF WRK-PREV-ACTN
077700                  TO AT-AGG-TIME-ORIG-EST OF WRK-THIS-ACTN.
077800 
077900     PERFORM 2332-APPLY-ONE-HIST-ITEM
078000             VARYING WRK-HITEM-IDX FROM 1 BY 1
078100              UNTIL WRK-HITEM-IDX GREATER
078200                    WRK-HIST-STORED-CNT(WRK-MERGE-HIDX).
078300 
078400     IF AT-ACTOR-KEY OF WRK-THIS-ACTN EQUAL SPACES
078500         AND WRK-HIST-AUTHOR-KEY(WRK-MERGE-HIDX) EQUAL SPACES
078600        MOVE 'invaliduser'            TO AT-ACTOR-KEY OF WRK-THIS-ACTN
078700     ELSE
078800        MOVE WRK-HIST-AUTHOR-KEY(WRK-MERGE-HIDX)
078900                                       TO AT-ACTOR-KEY OF WRK-THIS-ACTN
079000     END-IF.
079100 
079200     MOVE AT-ACTION-TIMESTAMP OF WRK-PREV-ACTN   TO WRK-TDIFF-BEFORE.
079300     MOVE WRK-HIST-CREATED(WRK-MERGE-HIDX)       TO WRK-TDIFF-AFTER.
079400     PERFORM 9050-GET-TIME-DIFF.
079500 
079600     ADD WRK-TIME-DIFF TO AT-ISSUE-AGE-SECONDS OF WRK-THIS-ACTN.
079700     MOVE WRK-TIME-DIFF TO AT-TIME-SINCE-ACTN-SECONDS OF WRK-THIS-ACTN.
079800 
079900      IF AT-PREV-STATUS OF WRK-PREV-ACTN NOT EQUAL
080000            AT-STATUS OF WRK-PREV-ACTN
080100        MOVE WRK-TIME-DIFF TO AT-TIME-IN-STATE-SECONDS OF WRK-THIS-ACTN
080200     ELSE
080300        ADD WRK-TIME-DIFF TO AT-TIME-IN-STATE-SECONDS OF WRK-THIS-ACTN
080400     END-IF.
080500 
080600      MOVE WRK-HIST-CREATED(WRK-MERGE-HIDX)
080700                  TO AT-ACTION-TIMESTAMP OF WRK-THIS-ACTN.
080800 
080900     PERFORM 2338-CALC-CLOSED-DATE.
081000     PERFORM 2391-ACCUM-STATUS-TIME.
081100     PERFORM 2392-UPDATE-STATUS-HISTORY.
081200*----------------------------------------------------------------*
081300 2330-99-EXIT.                   EXIT.
081400*----------------------------------------------------------------*
081500*----------------------------------------------------------------*
081600 2332-APPLY-ONE-HIST-ITEM           SECTION.
081700*----------------------------------------------------------------*
081800     PERFORM 2335-APPEND-FIELD-CHANGED.
081900 
082000     EVALUATE WRK-HITEM-FIELD(WRK-MERGE-HIDX, WRK-HITEM-IDX)
082100        WHEN 'issuetype'
082200           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
082300                                       TO AT-ISSUE-TYPE OF WRK-THIS-ACTN
082400        WHEN 'priority'
082500           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
082600                                       TO AT-PRIORITY OF WRK-THIS-ACTN
082700        WHEN 'project'
082800           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
082900                                       TO AT-PROJECT-NAME OF WRK-THIS-ACTN
083000        WHEN 'projectkey'
083100           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
083200                                       TO AT-PROJECT-KEY OF WRK-THIS-ACTN
083300        WHEN 'status'
083400           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
083500                                       TO AT-STATUS OF WRK-THIS-ACTN
083600        WHEN 'resolution'
083700           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
083800                                       TO AT-RESOLUTION OF WRK-THIS-ACTN
083900        WHEN 'summary'
084000           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
084100                                       TO AT-SUMMARY OF WRK-THIS-ACTN
084200        WHEN 'category'
084300           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
084400                                       TO AT-CATEGORY OF WRK-THIS-ACTN
084500        WHEN 'labels'
084600           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
084700                                       TO AT-LABELS OF WRK-THIS-ACTN
084800        WHEN 'issuekey'
084900           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
085000                                       TO AT-ISSUE-KEY OF WRK-THIS-ACTN
085100        WHEN 'assignee'
085200           MOVE WRK-HITEM-TO-KEY(WRK-MERGE-HIDX,WRK-HITEM-IDX)
085300                                       TO AT-ASSIGNEE-KEY OF WRK-THIS-ACTN
085400        WHEN 'reporter'
085500           MOVE WRK-HITEM-TO-KEY(WRK-MERGE-HIDX,WRK-HITEM-IDX)
085600                                       TO AT-REPORTER-KEY OF WRK-THIS-ACTN
085700        WHEN 'fixVersions'
085800           MOVE AT-FIX-VERSIONS OF WRK-THIS-ACTN    TO WRK-LIST-BUF
085900           PERFORM 2380-APPLY-LIST-ITEM
086000           MOVE WRK-LIST-BUF           TO AT-FIX-VERSIONS OF WRK-THIS-ACTN
086100        WHEN 'components'
086200           MOVE AT-COMPONENTS OF WRK-THIS-ACTN      TO WRK-LIST-BUF
086300           PERFORM 2380-APPLY-LIST-ITEM
086400           MOVE WRK-LIST-BUF           TO AT-COMPONENTS OF WRK-THIS-ACTN
086500        WHEN 'duedate'
086600           PERFORM 2340-SET-DUE-DATE
086700        WHEN 'resolutiondate'
086800           PERFORM 2337-SET-RESOLUTION-FIELDS
086900        WHEN 'timeoriginalestimate'
087000           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
087100                  TO WRK-SINT-IN
087200           PERFORM 9300-PARSE-SIGNED-INT
087300           MOVE WRK-SINT-OUT TO AT-TIME-ORIG-EST-SECONDS OF WRK-THIS-ACTN
087400        WHEN 'aggregatetimeoriginalestimate'
087500           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
087600                  TO WRK-SINT-IN
087700           PERFORM 9300-PARSE-SIGNED-INT
087800           MOVE WRK-SINT-OUT TO AT-AGG-TIME-ORIG-EST OF WRK-THIS-ACTN
087900        WHEN 'timeestimate'
088000           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
088100                  TO WRK-SINT-IN
088200           PERFORM 9300-PARSE-SIGNED-INT
088300           MOVE WRK-SINT-OUT TO AT-TIME-EST-SECONDS OF WRK-THIS-ACTN
088400        WHEN 'aggregatetimeestimate'
088500           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
088600                  TO WRK-SINT-IN
088700           PERFORM 9300-PARSE-SIGNED-INT
088800           MOVE WRK-SINT-OUT           TO AT-AGG-TIME-EST OF WRK-THIS-ACTN
088900        WHEN 'timespent'
089000           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
089100                  TO WRK-SINT-IN
089200           PERFORM 9300-PARSE-SIGNED-INT
089300           MOVE WRK-SINT-OUT TO AT-TIME-SPENT-SECONDS OF WRK-THIS-ACTN
089400        WHEN 'aggregatetimespent'
089500           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
089600                  TO WRK-SINT-IN
089700           PERFORM 9300-PARSE-SIGNED-INT
089800           MOVE WRK-SINT-OUT TO AT-AGG-TIME-SPENT OF WRK-THIS-ACTN
089900        WHEN 'workratio'
090000           MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
090100                  TO WRK-SINT-IN
090200           PERFORM 9300-PARSE-SIGNED-INT
090300           MOVE WRK-SINT-OUT           TO AT-WORK-RATIO OF WRK-THIS-ACTN
090400        WHEN 'Link'
090500           PERFORM 2385-APPLY-LINK-ITEM
090600        WHEN OTHER
090700           PERFORM 2399-APPLY-CUSTOM-FLD-ITEM
090800     END-EVALUATE.
090900*----------------------------------------------------------------*
091000 2332-99-EXIT.                   EXIT.
091100*----------------------------------------------------------------*
091200*----------------------------------------------------------------*
091300 2335-APPEND-FIELD-CHANGED          SECTION.
091400*----------------------------------------------------------------*
091500     ADD 1                            TO WRK-FLDCHG-CNT.
091600 
091700     IF WRK-FLDCHG-CNT                 EQUAL 1
091800        MOVE WRK-HITEM-FIELD(WRK-MERGE-HIDX,WRK-HITEM-IDX)
091900                  TO AT-FIELDS-CHANGED OF WRK-THIS-ACTN
092000     ELSE
092100        MOVE AT-FIELDS-CHANGED OF WRK-THIS-ACTN    TO WRK-FLDCHG-PREV
092200        STRING WRK-FLDCHG-PREV              DELIMITED BY SPACE
092300               ','                          DELIMITED BY SIZE
092400               WRK-HITEM-FIELD(WRK-MERGE-HIDX,WRK-HITEM-IDX)
092500                                            DELIMITED BY SPACE
092600               INTO AT-FIELDS-CHANGED OF WRK-THIS-ACTN
092700     END-IF.
092800*----------------------------------------------------------------*
092900 2335-99-EXIT.                   EXIT.
093000*----------------------------------------------------------------*
093100*----------------------------------------------------------------*
093200 2337-SET-RESOLUTION-FIELDS          SECTION.
093300*----------------------------------------------------------------*
093400     MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
093500                                       TO WRK-PARSE-IN.
093600     PERFORM 9150-CALC-DATE-FAMILY.
093700     MOVE WRK-DATEFAM-DATE TO AT-RESOLUTION-DATE OF WRK-THIS-ACTN.
093800      MOVE WRK-DATEFAM-DATE-LONG
093900                  TO AT-RESOLUTION-DATE-LONG OF WRK-THIS-ACTN.
094000      MOVE WRK-DATEFAM-DATETIME-LONG
094100                  TO AT-RESOLUTION-DATETIME-LONG OF WRK-THIS-ACTN.
094200     MOVE WRK-DATEFAM-TSTAMP
094300                 TO AT-RESOLUTION-DATE-TSTAMP OF WRK-THIS-ACTN.
094400*----------------------------------------------------------------*
094500 2337-99-EXIT.                   EXIT.
094600*----------------------------------------------------------------*
094700*----------------------------------------------------------------*
094800 2338-CALC-CLOSED-DATE               SECTION.
094900*----------------------------------------------------------------*
095000     IF AT-STATUS OF WRK-THIS-ACTN      EQUAL 'Closed'
095100        IF AT-STATUS OF WRK-PREV-ACTN    NOT EQUAL 'Closed'
095200           MOVE WRK-HIST-CREATED(WRK-MERGE-HIDX)    TO WRK-PARSE-IN
095300           PERFORM 9100-PARSE-DATE
095400           MOVE WRK-DATE-LONG-OUT TO AT-CLOSED-DATE OF WRK-THIS-ACTN
095500        END-IF
095600     ELSE
095700        MOVE ZERO TO AT-CLOSED-DATE OF WRK-THIS-ACTN
095800     END-IF.
095900*----------------------------------------------------------------*
096000 2338-99-EXIT.                   EXIT.
096100*----------------------------------------------------------------*
096200*----------------------------------------------------------------*
096300 2340-SET-DUE-DATE                   SECTION.
096400*----------------------------------------------------------------*
096500     MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
096600                                       TO AT-DUE-DATE OF WRK-THIS-ACTN.
096700*----------------------------------------------------------------*
096800 2340-99-EXIT.                   EXIT.
096900*----------------------------------------------------------------*
097000*----------------------------------------------------------------*
097100 2360-BUILD-COMMENT-ACTN             SECTION.
097200*----------------------------------------------------------------*
097300     MOVE CORRESPONDING WRK-PREV-ACTN   TO WRK-THIS-ACTN.
097400 
097500     MOVE 'comment' TO AT-ACTION-TYPE OF WRK-THIS-ACTN.
097600     MOVE 'comment' TO AT-FIELDS-CHANGED OF WRK-THIS-ACTN.
097700     MOVE ZERO TO AT-LAST-UPDATED OF WRK-THIS-ACTN.
097800     MOVE ZERO TO AT-DELIVERY-LEAD-TIME-SECS OF WRK-THIS-ACTN.
097900 
098000     IF WRK-CMNT-AUTHOR-KEY(WRK-MERGE-CIDX)  EQUAL SPACES
098100        MOVE 'invaliduser'               TO AT-ACTOR-KEY OF WRK-THIS-ACTN
098200     ELSE
098300        MOVE WRK-CMNT-AUTHOR-KEY(WRK-MERGE-CIDX)
098400                                          TO AT-ACTOR-KEY OF WRK-THIS-ACTN
098500     END-IF.
098600 
098700     MOVE AT-ACTION-TIMESTAMP OF WRK-PREV-ACTN    TO WRK-TDIFF-BEFORE.
098800     MOVE WRK-CMNT-CREATED(WRK-MERGE-CIDX)        TO WRK-TDIFF-AFTER.
098900     PERFORM 9050-GET-TIME-DIFF.
099000 
099100     ADD WRK-TIME-DIFF TO AT-ISSUE-AGE-SECONDS OF WRK-THIS-ACTN.
099200     MOVE WRK-TIME-DIFF TO AT-TIME-SINCE-ACTN-SECONDS OF WRK-THIS-ACTN.
099300 
099400      IF AT-PREV-STATUS OF WRK-PREV-ACTN NOT EQUAL
099500            AT-STATUS OF WRK-PREV-ACTN
099600        MOVE WRK-TIME-DIFF TO AT-TIME-IN-STATE-SECONDS OF WRK-THIS-ACTN
099700     ELSE
099800        ADD WRK-TIME-DIFF TO AT-TIME-IN-STATE-SECONDS OF WRK-THIS-ACTN
099900     END-IF.
100000 
100100      MOVE WRK-CMNT-CREATED(WRK-MERGE-CIDX)
100200                  TO AT-ACTION-TIMESTAMP OF WRK-THIS-ACTN.
100300 
100400     COMPUTE AT-COMMENT-COUNT OF WRK-THIS-ACTN
100500                        = AT-COMMENT-COUNT OF WRK-PREV-ACTN + 1.
100600 
100700     PERFORM 2391-ACCUM-STATUS-TIME.
100800*----------------------------------------------------------------*
100900 2360-99-EXIT.                   EXIT.
101000*----------------------------------------------------------------*
101100*----------------------------------------------------------------*
101200 2380-APPLY-LIST-ITEM                SECTION.
101300*----------------------------------------------------------------*
101400     IF WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
101500           NOT EQUAL SPACES
101600        PERFORM 2381-APPEND-TO-LIST
101700     ELSE
101800        MOVE WRK-HITEM-FROM-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
101900                                          TO WRK-LIST-REMOVE-VAL
102000        PERFORM 2382-REMOVE-FROM-LIST
102100     END-IF.
102200*----------------------------------------------------------------*
102300 2380-99-EXIT.                   EXIT.
102400*----------------------------------------------------------------*
102500*----------------------------------------------------------------*
102600 2381-APPEND-TO-LIST                  SECTION.
102700*----------------------------------------------------------------*
102800     IF WRK-LIST-BUF                     EQUAL SPACES
102900        MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
103000                                          TO WRK-LIST-BUF
103100     ELSE
103200        MOVE WRK-LIST-BUF                TO WRK-LIST-PREV
103300        STRING WRK-LIST-PREV                   DELIMITED BY SPACE
103400               '|'                             DELIMITED BY SIZE
103500               WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
103600                                               DELIMITED BY SPACE
103700               INTO WRK-LIST-BUF
103800     END-IF.
103900*----------------------------------------------------------------*
104000 2381-99-EXIT.                   EXIT.
104100*----------------------------------------------------------------*
104200*----------------------------------------------------------------*
104300 2382-REMOVE-FROM-LIST                SECTION.
104400*----------------------------------------------------------------*
104500     MOVE WRK-LIST-BUF                    TO WRK-LIST-PREV.
104600     MOVE SPACES                          TO WRK-LIST-BUF.
104700     MOVE ZERO                            TO WRK-LIST-TOK-CNT.
104800     MOVE SPACES                          TO WRK-LIST-TOK-TBL.
104900 
105000     UNSTRING WRK-LIST-PREV  DELIMITED BY '|'
105100         INTO WRK-LIST-TOK(01) WRK-LIST-TOK(02) WRK-LIST-TOK(03)
105200              WRK-LIST-TOK(04) WRK-LIST-TOK(05) WRK-LIST-TOK(06)
105300              WRK-LIST-TOK(07) WRK-LIST-TOK(08) WRK-LIST-TOK(09)
105400              WRK-LIST-TOK(10) WRK-LIST-TOK(11) WRK-LIST-TOK(12)
105500              WRK-LIST-TOK(13) WRK-LIST-TOK(14) WRK-LIST-TOK(15)
105600              WRK-LIST-TOK(16) WRK-LIST-TOK(17) WRK-LIST-TOK(18)
105700              WRK-LIST-TOK(19) WRK-LIST-TOK(20)
105800         TALLYING IN WRK-LIST-TOK-CNT.
105900 
106000     MOVE 'NO '                           TO WRK-FOUND-SW.
106100     PERFORM 2383-REBUILD-ONE-TOKEN
106200             VARYING WRK-LIST-TOK-IDX FROM 1 BY 1
106300             UNTIL WRK-LIST-TOK-IDX GREATER WRK-LIST-TOK-CNT.
106400*----------------------------------------------------------------*
106500 2382-99-EXIT.                   EXIT.
106600*----------------------------------------------------------------*
106700*----------------------------------------------------------------*
106800 2383-REBUILD-ONE-TOKEN                SECTION.
106900*----------------------------------------------------------------*
107000     IF WRK-FOUND-SW                      EQUAL 'NO '
107100         AND WRK-LIST-TOK(WRK-LIST-TOK-IDX)  EQUAL WRK-LIST-REMOVE-VAL
107200        MOVE 'YES'                        TO WRK-FOUND-SW
107300     ELSE
107400        PERFORM 2384-APPEND-TOKEN-TO-LIST
107500     END-IF.
107600*----------------------------------------------------------------*
107700 2383-99-EXIT.                   EXIT.
107800*----------------------------------------------------------------*
107900*----------------------------------------------------------------*
108000 2384-APPEND-TOKEN-TO-LIST              SECTION.
108100*----------------------------------------------------------------*
108200     IF WRK-LIST-BUF                       EQUAL SPACES
108300        MOVE WRK-LIST-TOK(WRK-LIST-TOK-IDX)     TO WRK-LIST-BUF
108400     ELSE
108500        MOVE WRK-LIST-BUF                  TO WRK-LIST-PREV
108600        STRING WRK-LIST-PREV                     DELIMITED BY SPACE
108700               '|'                               DELIMITED BY SIZE
108800               WRK-LIST-TOK(WRK-LIST-TOK-IDX)    DELIMITED BY SPACE
108900               INTO WRK-LIST-BUF
109000     END-IF.
109100*----------------------------------------------------------------*
109200 2384-99-EXIT.                   EXIT.
109300*----------------------------------------------------------------*
109400*----------------------------------------------------------------*
109500 2385-APPLY-LINK-ITEM                   SECTION.
109600*----------------------------------------------------------------*
109700     IF WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX) NOT EQUAL SPACES
109800        PERFORM 2386-ADD-LINK
109900     ELSE
110000        PERFORM 2387-REMOVE-LINK
110100     END-IF.
110200*----------------------------------------------------------------*
110300 2385-99-EXIT.                   EXIT.
110400*----------------------------------------------------------------*
110500*----------------------------------------------------------------*
110600 2386-ADD-LINK                          SECTION.
110700*----------------------------------------------------------------*
110800     IF WRK-LINK-CNT                       LESS 50
110900        ADD 1                              TO WRK-LINK-CNT
111000        MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
111100           TO WRK-LINK-ENTRY(WRK-LINK-CNT)
111200     ELSE
111300        MOVE 'LINK TABLE OVERFLOW'          TO WRK-ERR-MSG-TEXT
111400        PERFORM 8600-LOG-TBL-OVERFLOW
111500     END-IF.
111600*----------------------------------------------------------------*
111700 2386-99-EXIT.                   EXIT.
111800*----------------------------------------------------------------*
111900*----------------------------------------------------------------*
112000 2387-REMOVE-LINK                       SECTION.
112100*----------------------------------------------------------------*
112200     MOVE WRK-HITEM-FROM-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
112300                                            TO WRK-LIST-REMOVE-VAL.
112400     MOVE 1                                 TO WRK-LINK-IDX.
112500     MOVE 'NO '                             TO WRK-FOUND-SW.
112600     PERFORM 2388-SCAN-ONE-LINK
112700             UNTIL WRK-LINK-IDX GREATER WRK-LINK-CNT
112800                OR WRK-FOUND-SW EQUAL 'YES'.
112900 
113000     IF WRK-FOUND-SW                        EQUAL 'YES'
113100        PERFORM 2389-SHIFT-ONE-LINK
113200                VARYING WRK-LINK-SHIFT-IDX FROM WRK-LINK-IDX BY 1
113300                UNTIL WRK-LINK-SHIFT-IDX NOT LESS WRK-LINK-CNT
113400        SUBTRACT 1                          FROM WRK-LINK-CNT
113500     END-IF.
113600*----------------------------------------------------------------*
113700 2387-99-EXIT.                   EXIT.
113800*----------------------------------------------------------------*
113900*----------------------------------------------------------------*
114000 2388-SCAN-ONE-LINK                      SECTION.
114100*----------------------------------------------------------------*
114200     IF WRK-LINK-ENTRY(WRK-LINK-IDX) EQUAL WRK-LIST-REMOVE-VAL(1:40)
114300        MOVE 'YES'                           TO WRK-FOUND-SW
114400     ELSE
114500        ADD 1                                TO WRK-LINK-IDX
114600     END-IF.
114700*----------------------------------------------------------------*
114800 2388-99-EXIT.                   EXIT.
114900*----------------------------------------------------------------*
115000*----------------------------------------------------------------*
115100 2389-SHIFT-ONE-LINK                      SECTION.
115200*----------------------------------------------------------------*
115300     MOVE WRK-LINK-ENTRY(WRK-LINK-SHIFT-IDX + 1)
115400                      TO WRK-LINK-ENTRY(WRK-LINK-SHIFT-IDX).
115500*----------------------------------------------------------------*
115600 2389-99-EXIT.                   EXIT.
115700*----------------------------------------------------------------*
115800*----------------------------------------------------------------*
115900 2391-ACCUM-STATUS-TIME                    SECTION.
116000*----------------------------------------------------------------*
116100     MOVE AT-STATUS OF WRK-PREV-ACTN          TO WRK-FIND-STATUS-NAME.
116200     PERFORM 2394-FIND-STATIME-ENTRY.
116300 
116400     IF WRK-FOUND-SW                           EQUAL 'NO '
116500        IF WRK-STATIME-CNT                      LESS 30
116600           ADD 1                                TO WRK-STATIME-CNT
116700           MOVE WRK-STATIME-CNT                  TO WRK-STATIME-IDX
116800           MOVE WRK-FIND-STATUS-NAME TO WRK-STATIME-NAME(WRK-STATIME-IDX)
116900           MOVE ZERO TO WRK-STATIME-SECS(WRK-STATIME-IDX)
117000        ELSE
117100           MOVE 'STATUS-TIME TABLE OVERFLOW'      TO WRK-ERR-MSG-TEXT
117200           PERFORM 8600-LOG-TBL-OVERFLOW
117300           GO TO 2391-99-EXIT
117400        END-IF
117500     END-IF.
117600 
117700     ADD WRK-TIME-DIFF TO WRK-STATIME-SECS(WRK-STATIME-IDX).
117800*----------------------------------------------------------------*
117900 2391-99-EXIT.                   EXIT.
118000*----------------------------------------------------------------*
118100*----------------------------------------------------------------*
118200 2392-UPDATE-STATUS-HISTORY                  SECTION.
118300*----------------------------------------------------------------*
118400     IF AT-STATUS OF WRK-THIS-ACTN NOT EQUAL AT-STATUS OF WRK-PREV-ACTN
118500        IF AT-STATUS-HISTORY OF WRK-THIS-ACTN     EQUAL SPACES
118600           MOVE AT-STATUS OF WRK-THIS-ACTN
118700                  TO AT-STATUS-HISTORY OF WRK-THIS-ACTN
118800        ELSE
118900           MOVE AT-STATUS-HISTORY OF WRK-THIS-ACTN   TO WRK-STATHIST-PREV
119000           STRING WRK-STATHIST-PREV                   DELIMITED BY SPACE
119100                  '|'                                 DELIMITED BY SIZE
119200                  AT-STATUS OF WRK-THIS-ACTN           DELIMITED BY SPACE
119300                  INTO AT-STATUS-HISTORY OF WRK-THIS-ACTN
119400        END-IF
119500     END-IF.
119600*----------------------------------------------------------------*
119700 2392-99-EXIT.                   EXIT.
119800*----------------------------------------------------------------*
119900*----------------------------------------------------------------*
120000 2394-FIND-STATIME-ENTRY                      SECTION.
120100*----------------------------------------------------------------*
120200     MOVE 1                                      TO WRK-STATIME-IDX.
120300     MOVE 'NO '                                  TO WRK-FOUND-SW.
120400     PERFORM 2395-SCAN-ONE-STATIME
120500             UNTIL WRK-STATIME-IDX GREATER WRK-STATIME-CNT
120600                OR WRK-FOUND-SW EQUAL 'YES'.
120700*----------------------------------------------------------------*
120800 2394-99-EXIT.                   EXIT.
120900*----------------------------------------------------------------*
121000*----------------------------------------------------------------*
121100 2395-SCAN-ONE-STATIME                        SECTION.
121200*----------------------------------------------------------------*
121300     IF WRK-STATIME-NAME(WRK-STATIME-IDX) EQUAL WRK-FIND-STATUS-NAME
121400        MOVE 'YES'                                TO WRK-FOUND-SW
121500     ELSE
121600        ADD 1                                     TO WRK-STATIME-IDX
121700     END-IF.
121800*----------------------------------------------------------------*
121900 2395-99-EXIT.                   EXIT.
122000*----------------------------------------------------------------*
122100*----------------------------------------------------------------*
122200 2398-SCAN-ONE-CUSTOM-FLD-DEF                  SECTION.
122300*----------------------------------------------------------------*
122400      IF WRK-CFD-JIRA-ID(WRK-CFD-IDX) EQUAL
122500            WRK-HITEM-FIELD(WRK-MERGE-HIDX,WRK-HITEM-IDX)
122600        MOVE 'YES'                                 TO WRK-FOUND-SW
122700        MOVE WRK-HITEM-TO-STRING(WRK-MERGE-HIDX,WRK-HITEM-IDX)
122800                  TO AT-CUSTOM-FLD-VALUE(WRK-CFD-IDX) OF WRK-THIS-ACTN
122900     ELSE
123000        ADD 1                                      TO WRK-CFD-IDX
123100     END-IF.
123200*----------------------------------------------------------------*
123300 2398-99-EXIT.                   EXIT.
123400*----------------------------------------------------------------*
123500*----------------------------------------------------------------*
123600 2399-APPLY-CUSTOM-FLD-ITEM                     SECTION.
123700*----------------------------------------------------------------*
123800     MOVE 1                                        TO WRK-CFD-IDX.
123900     MOVE 'NO '                                    TO WRK-FOUND-SW.
124000     PERFORM 2398-SCAN-ONE-CUSTOM-FLD-DEF
124100             UNTIL WRK-CFD-IDX GREATER WRK-CFD-CNT
124200                OR WRK-FOUND-SW EQUAL 'YES'.
124300*----------------------------------------------------------------*
124400 2399-99-EXIT.                   EXIT.
124500*----------------------------------------------------------------*
124600*----------------------------------------------------------------*
124700 2700-BUILD-CURRENT-ACTN                         SECTION.
124800*----------------------------------------------------------------*
124900     MOVE CORRESPONDING WRK-PREV-ACTN               TO WRK-THIS-ACTN.
125000 
125100     MOVE 'current' TO AT-ACTION-TYPE OF WRK-THIS-ACTN.
125200 
125300     MOVE AT-ACTION-TIMESTAMP OF WRK-PREV-ACTN       TO WRK-TDIFF-BEFORE.
125400     MOVE RP-END-DATE                                TO WRK-TDIFF-AFTER.
125500     PERFORM 9050-GET-TIME-DIFF.
125600 
125700     ADD WRK-TIME-DIFF TO AT-ISSUE-AGE-SECONDS OF WRK-THIS-ACTN.
125800 
125900     MOVE AT-ACTION-TIMESTAMP OF WRK-PREV-ACTN        TO WRK-NORM-IN.
126000     PERFORM 9400-NORMALIZE-TSTAMP.
126100     MOVE WRK-NORM-OUT                                TO WRK-PARSE-IN.
126200     PERFORM 9100-PARSE-DATE.
126300     MOVE WRK-DATE-LONG-OUT TO AT-LAST-UPDATED OF WRK-THIS-ACTN.
126400 
126500     MOVE RP-END-DATE TO AT-ACTION-TIMESTAMP OF WRK-THIS-ACTN.
126600 
126700     PERFORM 2391-ACCUM-STATUS-TIME.
126800     PERFORM 2710-CALC-DELIVERY-LEAD-TIME.
126900*----------------------------------------------------------------*
127000 2700-99-EXIT.                   EXIT.
127100*----------------------------------------------------------------*
127200*----------------------------------------------------------------*
127300 2710-CALC-DELIVERY-LEAD-TIME                      SECTION.
127400*----------------------------------------------------------------*
127500     MOVE ZERO TO AT-DELIVERY-LEAD-TIME-SECS OF WRK-THIS-ACTN.
127600     MOVE 'NO ' TO WRK-DLT-TYPE-OK-SW.
127700     MOVE 'NO ' TO WRK-DLT-RESOL-OK-SW.
127800 
127900     PERFORM 2711-CHECK-ONE-DLT-TYPE
128000             VARYING WRK-DLT-ISSTYPE-IDX FROM 1 BY 1
128100             UNTIL WRK-DLT-ISSTYPE-IDX GREATER 5.
128200     PERFORM 2712-CHECK-ONE-DLT-RESOL
128300             VARYING WRK-DLT-RESOL-IDX FROM 1 BY 1
128400             UNTIL WRK-DLT-RESOL-IDX GREATER 5.
128500 
128600     IF WRK-DLT-TYPE-OK-SW                             EQUAL 'YES'
128700         AND WRK-DLT-RESOL-OK-SW                       EQUAL 'YES'
128800        PERFORM 2713-SUM-ONE-DLT-STATUS
128900                VARYING WRK-DLT-STATUS-IDX FROM 1 BY 1
129000                UNTIL WRK-DLT-STATUS-IDX GREATER 5
129100     END-IF.
129200*----------------------------------------------------------------*
129300 2710-99-EXIT.                   EXIT.
129400*----------------------------------------------------------------*
129500*----------------------------------------------------------------*
129600 2711-CHECK-ONE-DLT-TYPE                             SECTION.
129700*----------------------------------------------------------------*
129800      IF RP-DLT-ISSTYPE-LIST(WRK-DLT-ISSTYPE-IDX) EQUAL
129900            AT-ISSUE-TYPE OF WRK-THIS-ACTN
130000        MOVE 'YES' TO WRK-DLT-TYPE-OK-SW
130100     END-IF.
130200*----------------------------------------------------------------*
130300 2711-99-EXIT.                   EXIT.
130400*----------------------------------------------------------------*
130500*----------------------------------------------------------------*
130600 2712-CHECK-ONE-DLT-RESOL                            SECTION.
130700*----------------------------------------------------------------*
130800      IF RP-DLT-RESOL-LIST(WRK-DLT-RESOL-IDX) EQUAL
130900            AT-RESOLUTION OF WRK-THIS-ACTN
131000        MOVE 'YES' TO WRK-DLT-RESOL-OK-SW
131100     END-IF.
131200*----------------------------------------------------------------*
131300 2712-99-EXIT.                   EXIT.
131400*----------------------------------------------------------------*
131500*----------------------------------------------------------------*
131600 2713-SUM-ONE-DLT-STATUS                              SECTION.
131700*----------------------------------------------------------------*
131800     MOVE RP-DLT-STATUS-LIST(WRK-DLT-STATUS-IDX) TO WRK-FIND-STATUS-NAME.
131900     PERFORM 2394-FIND-STATIME-ENTRY.
132000 
132100     IF WRK-FOUND-SW                                     EQUAL 'YES'
132200        ADD WRK-STATIME-SECS(WRK-STATIME-IDX)
132300                           TO AT-DELIVERY-LEAD-TIME-SECS OF WRK-THIS-ACTN
132400     END-IF.
132500*----------------------------------------------------------------*
132600 2713-99-EXIT.                   EXIT.
132700*----------------------------------------------------------------*
132800*----------------------------------------------------------------*
132900 2900-READ-ISSUE-FILE                                  SECTION.
133000*----------------------------------------------------------------*
133100     READ ISSUE-FILE
133200         AT END MOVE 'YES' TO WRK-EOF-ISSUEIN-SW
133300     END-READ.
133400 
133500     IF WRK-FS-ISSUEIN NOT EQUAL ZEROS AND 10
133600        PERFORM 8100-TEST-ISSUEIN-STATUS
133700     END-IF.
133800*----------------------------------------------------------------*
133900 2900-99-EXIT.                   EXIT.
134000*----------------------------------------------------------------*
134100*----------------------------------------------------------------*
134200 3000-FINALIZE                                          SECTION.
134300*----------------------------------------------------------------*
134400     CLOSE ISSUE-FILE.
134500     CLOSE CUSTDEFS-FILE.
134600     CLOSE RUNPARM-FILE.
134700     CLOSE ACTN-FILE.
134800     CLOSE FILEERR1-FILE.
134900 
135000     DISPLAY '**********************************'.
135100     DISPLAY '*   JRAB0001 - ACTION INDEX RUN  *'.
135200     DISPLAY '*          COMPLETED             *'.
135300     DISPLAY '*DATE: 'WRK-DATE-FORMATTED'               *'.
135400     DISPLAY '*TIME: 'WRK-TIME-FORMATTED'                 *'.
135500     DISPLAY '**********************************'.
135600*----------------------------------------------------------------*
135700 3000-99-EXIT.                   EXIT.
135800*----------------------------------------------------------------*
135900*----------------------------------------------------------------*
136000 8100-TEST-ISSUEIN-STATUS                               SECTION.
136100*----------------------------------------------------------------*
136200     IF WRK-FS-ISSUEIN NOT EQUAL ZEROS AND 10
136300        MOVE 'JRAB0001'                                     TO WRK-PROGRAM
136350        MOVE IHS-ISSUE-KEY TO WRK-ISSUE-KEY-AT-ABEND
136400        MOVE 'ISSUE-FILE I/O ERROR' TO WRK-ERROR-MSG
136500        MOVE WRK-FS-ISSUEIN TO WRK-ERROR-CODE
136600        PERFORM 9999-CALL-ABEND-PGM
136700     END-IF.
136800*----------------------------------------------------------------*
136900 8100-99-EXIT.                   EXIT.
137000*----------------------------------------------------------------*
137100*----------------------------------------------------------------*
137200 8200-TEST-CUSTDEF-STATUS                               SECTION.
137300*----------------------------------------------------------------*
137400     IF WRK-FS-CUSTDEF NOT EQUAL ZEROS AND 10
137500        MOVE 'JRAB0001'                                     TO WRK-PROGRAM
137550        MOVE IHS-ISSUE-KEY TO WRK-ISSUE-KEY-AT-ABEND
137600        MOVE 'CUSTDEFS-FILE I/O ERROR' TO WRK-ERROR-MSG
137700        MOVE WRK-FS-CUSTDEF TO WRK-ERROR-CODE
137800        PERFORM 9999-CALL-ABEND-PGM
137900     END-IF.
138000*----------------------------------------------------------------*
138100 8200-99-EXIT.                   EXIT.
138200*----------------------------------------------------------------*
138300*----------------------------------------------------------------*
138400 8300-TEST-RUNPARM-STATUS                               SECTION.
138500*----------------------------------------------------------------*
138600     IF WRK-FS-RUNPARM                                     NOT EQUAL ZEROS
138700        MOVE 'JRAB0001'                                     TO WRK-PROGRAM
138750        MOVE IHS-ISSUE-KEY TO WRK-ISSUE-KEY-AT-ABEND
138800        MOVE 'RUNPARM-FILE I/O ERROR' TO WRK-ERROR-MSG
138900        MOVE WRK-FS-RUNPARM TO WRK-ERROR-CODE
139000        PERFORM 9999-CALL-ABEND-PGM
139100     END-IF.
139200*----------------------------------------------------------------*
139300 8300-99-EXIT.                   EXIT.
139400*----------------------------------------------------------------*
139500*----------------------------------------------------------------*
139600 8400-TEST-ACTNOUT-STATUS                               SECTION.
139700*----------------------------------------------------------------*
139800     IF WRK-FS-ACTNOUT                                     NOT EQUAL ZEROS
139900        MOVE 'JRAB0001'                                     TO WRK-PROGRAM
139950        MOVE IHS-ISSUE-KEY TO WRK-ISSUE-KEY-AT-ABEND
140000        MOVE 'ACTN-FILE I/O ERROR' TO WRK-ERROR-MSG
140100        MOVE WRK-FS-ACTNOUT TO WRK-ERROR-CODE
140200        PERFORM 9999-CALL-ABEND-PGM
140300     END-IF.
140400*----------------------------------------------------------------*
140500 8400-99-EXIT.                   EXIT.
140600*----------------------------------------------------------------*
140700*----------------------------------------------------------------*
140800 8500-TEST-FILEERR1-STATUS                              SECTION.
140900*----------------------------------------------------------------*
141000     IF WRK-FS-FILEERR1                                    NOT EQUAL ZEROS
141100        MOVE 'JRAB0001'                                     TO WRK-PROGRAM
141150        MOVE IHS-ISSUE-KEY TO WRK-ISSUE-KEY-AT-ABEND
141200        MOVE 'FILEERR1-FILE I/O ERROR' TO WRK-ERROR-MSG
141300        MOVE WRK-FS-FILEERR1 TO WRK-ERROR-CODE
141400        PERFORM 9999-CALL-ABEND-PGM
141500     END-IF.
141600*----------------------------------------------------------------*
141700 8500-99-EXIT.                   EXIT.
141800*----------------------------------------------------------------*
141900*----------------------------------------------------------------*
142000 8600-LOG-TBL-OVERFLOW                                  SECTION.
142100*----------------------------------------------------------------*
142200     MOVE IHS-ISSUE-KEY TO FE-ISSUE-KEY.
142300     MOVE WRK-ERR-MSG-TEXT TO FE-ERROR-MSG.
142400     MOVE WRK-FILEERR1-REC TO FD-REG-FILEERR1.
142500     WRITE FD-REG-FILEERR1.
142600     PERFORM 8500-TEST-FILEERR1-STATUS.
142700*----------------------------------------------------------------*
142800 8600-99-EXIT.                   EXIT.
142900*----------------------------------------------------------------*
143000*----------------------------------------------------------------*
143100 9000-GET-DATE-TIME                                     SECTION.
143200*----------------------------------------------------------------*
143300     ACCEPT WRK-SYSTEM-DATE            FROM DATE.
143400     STRING '20' WRK-SYSTEM-DATE(1:2) '-' WRK-SYSTEM-DATE(3:2)
143500            '-' WRK-SYSTEM-DATE(5:2)
143600            INTO WRK-DATE-FORMATTED.
143700     ACCEPT WRK-SYSTEM-TIME            FROM TIME.
143800     STRING WRK-SYSTEM-TIME(1:2) ':' WRK-SYSTEM-TIME(3:2)
143900            ':' WRK-SYSTEM-TIME(5:2)
144000            INTO WRK-TIME-FORMATTED.
144100*----------------------------------------------------------------*
144200 9000-99-EXIT.                   EXIT.
144300*----------------------------------------------------------------*
144400*----------------------------------------------------------------*
144500 9050-GET-TIME-DIFF                                     SECTION.
144600*----------------------------------------------------------------*
144700     MOVE WRK-TDIFF-BEFORE TO WRK-NORM-IN.
144800     PERFORM 9400-NORMALIZE-TSTAMP.
144900     MOVE WRK-NORM-OUT TO WRK-PARSE-IN.
145000     PERFORM 9120-PARSE-TIMESTAMP.
145100     MOVE WRK-EPOCH-SECS TO WRK-EPOCH-BEFORE.
145200 
145300     MOVE WRK-TDIFF-AFTER TO WRK-NORM-IN.
145400     PERFORM 9400-NORMALIZE-TSTAMP.
145500     MOVE WRK-NORM-OUT TO WRK-PARSE-IN.
145600     PERFORM 9120-PARSE-TIMESTAMP.
145700     MOVE WRK-EPOCH-SECS TO WRK-EPOCH-AFTER.
145800 
145900     COMPUTE WRK-TIME-DIFF = WRK-EPOCH-AFTER - WRK-EPOCH-BEFORE.
146000*----------------------------------------------------------------*
146100 9050-99-EXIT.                   EXIT.
146200*----------------------------------------------------------------*
146300*----------------------------------------------------------------*
146400 9100-PARSE-DATE                                         SECTION.
146500*----------------------------------------------------------------*
146600     IF WRK-PARSE-IN                                          EQUAL SPACES
146700        MOVE ZERO TO WRK-DATE-LONG-OUT
146800     ELSE
146900        PERFORM 9140-SPLIT-TSTAMP
147000        COMPUTE WRK-DATE-LONG-OUT = WRK-PARSE-YYYY * 10000
147100                                  + WRK-PARSE-MM * 100
147200                                  + WRK-PARSE-DD
147300     END-IF.
147400*----------------------------------------------------------------*
147500 9100-99-EXIT.                   EXIT.
147600*----------------------------------------------------------------*
147700*----------------------------------------------------------------*
147800 9120-PARSE-TIMESTAMP                                    SECTION.
147900*----------------------------------------------------------------*
148000     IF WRK-PARSE-IN                                          EQUAL SPACES
148100        MOVE ZERO TO WRK-EPOCH-SECS
148200     ELSE
148300        PERFORM 9140-SPLIT-TSTAMP
148400        PERFORM 9130-CALC-EPOCH-SECS
148500     END-IF.
148600*----------------------------------------------------------------*
148700 9120-99-EXIT.                   EXIT.
148800*----------------------------------------------------------------*
148900*----------------------------------------------------------------*
149000 9130-CALC-EPOCH-SECS                                    SECTION.
149100*----------------------------------------------------------------*
149200     COMPUTE WRK-JDN-A   = (14 - WRK-PARSE-MM) / 12.
149300     COMPUTE WRK-JDN-Y   = WRK-PARSE-YYYY + 4800 - WRK-JDN-A.
149400     COMPUTE WRK-JDN-M   = WRK-PARSE-MM + 12 * WRK-JDN-A - 3.
149500     COMPUTE WRK-JDN-NUM = WRK-PARSE-DD
149600                         + (153 * WRK-JDN-M + 2) / 5
149700                         + 365 * WRK-JDN-Y
149800                         + WRK-JDN-Y / 4
149900                         - WRK-JDN-Y / 100
150000                         + WRK-JDN-Y / 400
150100                         - 32045.
150200     COMPUTE WRK-JDN-DAYS = WRK-JDN-NUM - 2440588.
150300     COMPUTE WRK-EPOCH-SECS = WRK-JDN-DAYS * 86400
150400                            + WRK-PARSE-HH * 3600
150500                            + WRK-PARSE-MI * 60
150600                            + WRK-PARSE-SS.
150700*----------------------------------------------------------------*
150800 9130-99-EXIT.                   EXIT.
150900*----------------------------------------------------------------*
151000*----------------------------------------------------------------*
151100 9140-SPLIT-TSTAMP                                       SECTION.
151200*----------------------------------------------------------------*
151300     MOVE WRK-PARSE-IN(1:4) TO WRK-PARSE-YYYY.
151400     MOVE WRK-PARSE-IN(6:2) TO WRK-PARSE-MM.
151500     MOVE WRK-PARSE-IN(9:2) TO WRK-PARSE-DD.
151600     IF WRK-PARSE-IN(11:1)                                     EQUAL SPACE
151700         OR WRK-PARSE-IN(11:1)                                EQUAL 'T'
151800        MOVE WRK-PARSE-IN(12:2) TO WRK-PARSE-HH
151900        MOVE WRK-PARSE-IN(15:2) TO WRK-PARSE-MI
152000        MOVE WRK-PARSE-IN(18:2) TO WRK-PARSE-SS
152100     ELSE
152200        MOVE ZERO TO WRK-PARSE-HH
152300        MOVE ZERO TO WRK-PARSE-MI
152400        MOVE ZERO TO WRK-PARSE-SS
152500     END-IF.
152600*----------------------------------------------------------------*
152700 9140-99-EXIT.                   EXIT.
152800*----------------------------------------------------------------*
152900*----------------------------------------------------------------*
153000 9150-CALC-DATE-FAMILY                                    SECTION.
153100*----------------------------------------------------------------*
153200     MOVE WRK-PARSE-IN TO WRK-NORM-IN.
153300     PERFORM 9400-NORMALIZE-TSTAMP.
153400     MOVE WRK-NORM-OUT TO WRK-PARSE-IN.
153500 
153600     IF WRK-PARSE-IN EQUAL SPACES
153700        MOVE SPACES TO WRK-DATEFAM-DATE
153800        MOVE ZERO TO WRK-DATEFAM-DATE-LONG
153900        MOVE ZERO TO WRK-DATEFAM-DATETIME-LONG
154000        MOVE ZERO TO WRK-DATEFAM-TSTAMP
154100     ELSE
154200        PERFORM 9140-SPLIT-TSTAMP
154300        MOVE WRK-PARSE-IN(1:10) TO WRK-DATEFAM-DATE
154400        COMPUTE WRK-DATEFAM-DATE-LONG = WRK-PARSE-YYYY * 10000
154500                                       + WRK-PARSE-MM * 100
154600                                       + WRK-PARSE-DD
154700        COMPUTE WRK-DATEFAM-DATETIME-LONG =
154800                            WRK-PARSE-YYYY * 10000000000
154900                          + WRK-PARSE-MM * 100000000
155000                          + WRK-PARSE-DD * 1000000
155100                          + WRK-PARSE-HH * 10000
155200                          + WRK-PARSE-MI * 100
155300                          + WRK-PARSE-SS
155400        PERFORM 9130-CALC-EPOCH-SECS
155500        MOVE WRK-EPOCH-SECS TO WRK-DATEFAM-TSTAMP
155600     END-IF.
155700*----------------------------------------------------------------*
155800 9150-99-EXIT.                   EXIT.
155900*----------------------------------------------------------------*
156000*----------------------------------------------------------------*
156100 9300-PARSE-SIGNED-INT                                     SECTION.
156200*----------------------------------------------------------------*
156300     MOVE ZERO TO WRK-SINT-OUT.
156400     MOVE 'NO ' TO WRK-SIGN-NEG-SW.
156500 
156600     IF WRK-SINT-IN EQUAL SPACES
156700        GO TO 9300-99-EXIT
156800     END-IF.
156900 
157000     IF WRK-SINT-IN(1:1)                                         EQUAL '-'
157100        MOVE 'YES' TO WRK-SIGN-NEG-SW
157200        MOVE WRK-SINT-IN(2:254) TO WRK-SINT-IN
157300     END-IF.
157400 
157500     MOVE SPACES TO WRK-SINT-TOKEN.
157600     UNSTRING WRK-SINT-IN DELIMITED BY SPACE
157700         INTO WRK-SINT-TOKEN
157800         COUNT IN WRK-SINT-TOKLEN.
157900 
158000     IF WRK-SINT-TOKLEN EQUAL ZERO
158100        GO TO 9300-99-EXIT
158200     END-IF.
158300 
158400     MOVE ZERO TO WRK-SINT-TEMP.
158500     COMPUTE WRK-SINT-OFFSET = 10 - WRK-SINT-TOKLEN.
158600     MOVE WRK-SINT-TOKEN(1:WRK-SINT-TOKLEN)
158700           TO WRK-SINT-TEMP(WRK-SINT-OFFSET:WRK-SINT-TOKLEN).
158800 
158900     IF WRK-SIGN-NEG-SW EQUAL 'YES'
159000        COMPUTE WRK-SINT-OUT = ZERO - WRK-SINT-TEMP
159100     ELSE
159200        MOVE WRK-SINT-TEMP TO WRK-SINT-OUT
159300     END-IF.
159400*----------------------------------------------------------------*
159500 9300-99-EXIT.                   EXIT.
159600*----------------------------------------------------------------*
159700*----------------------------------------------------------------*
159800 9400-NORMALIZE-TSTAMP                                        SECTION.
159900*----------------------------------------------------------------*
160000     MOVE WRK-NORM-IN TO WRK-NORM-OUT.
160100     IF WRK-NORM-OUT(11:1) EQUAL 'T'
160200        MOVE ' ' TO WRK-NORM-OUT(11:1)
160300     END-IF.
160400*----------------------------------------------------------------*
160500 9400-99-EXIT.                   EXIT.
160600*----------------------------------------------------------------*
160700*----------------------------------------------------------------*
160800 9999-CALL-ABEND-PGM                                          SECTION.
160900*----------------------------------------------------------------*
161000     MOVE WRK-DATE-FORMATTED TO WRK-ERROR-DATE.
161100     MOVE WRK-TIME-FORMATTED TO WRK-ERROR-TIME.
161200     CALL 'ABENDPGM'   USING WRK-ERROR-LOG.
161300*----------------------------------------------------------------*
161400 9999-99-EXIT.                   EXIT.
161500*----------------------------------------------------------------*
161600 
161700 

