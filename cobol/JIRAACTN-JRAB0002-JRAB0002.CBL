000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     JRAB0002.
000600 AUTHOR.         RENAN MUNIZ MERLO.
000700 INSTALLATION.   INDEX AND REPORTING SYSTEMS.
000800 DATE-WRITTEN.   22/07/1990.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100*----------------------------------------------------------------*
001200*                RENAN MUNIZ MERLO COBOL DEVELOPER               *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: JRAB0002.                                     *
001500*    ANALYST.....: RENAN MUNIZ MERLO                             *
001600*    PROGRAMMER..: RENAN MUNIZ MERLO                             *
001700*    DATE........: 22/07/1990                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: JIRA ACTION INDEX PROJECT - JIRAACTN          *
002000*----------------------------------------------------------------*
002100*    GOAL........: SORT ONE ISSUE'S COMMENT TABLE ASCENDING BY   *
002200*                  CREATED TIMESTAMP BEFORE JRAB0001 FOLDS THE   *
002300*                  COMMENTS INTO THE ACTION SEQUENCE.  CALLED    *
002400*                  ONCE PER ISSUE, PASSED THE COMMENT TABLE AND  *
002500*                  ITS OCCUPIED-ENTRY COUNT BY REFERENCE - THE   *
002600*                  TABLE IS REORDERED IN PLACE, NOTHING ELSE IS  *
002700*                  CHANGED ABOUT IT.                             *
002800*----------------------------------------------------------------*
002900*    METHOD......: STABLE INSERTION SORT.  EACH ENTRY FROM THE   *
003000*                  SECOND ONWARD IS HELD ASIDE, THEN THE ENTRIES *
003100*                  AHEAD OF IT ARE SHIFTED RIGHT ONE SLOT AS     *
003200*                  LONG AS THEIR CREATED TIMESTAMP IS AFTER THE  *
003300*                  HELD ENTRY'S, AND THE HELD ENTRY IS DROPPED   *
003400*                  INTO THE GAP THAT OPENS UP.  A COMMENT'S      *
003500*                  CREATED TIMESTAMP MAY ARRIVE WITH A LITERAL   *
003600*                  'T' SEPARATOR (ISO FORM) OR ALREADY WITH A    *
003700*                  SPACE - BOTH ARE ZERO-PADDED FIXED-WIDTH, SO  *
003800*                  NORMALIZING THE SEPARATOR BEFORE COMPARING IS *
003900*                  ENOUGH TO COMPARE THEM AS PLAIN TEXT - NO     *
004000*                  DATE ARITHMETIC IS NEEDED IN THIS MODULE.     *
004100*----------------------------------------------------------------*
004200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
004300*                   NONE - TABLE PASSED BY THE CALLER.           *
004400*----------------------------------------------------------------*
004500*    TABLE DB2...:  NONE.                                        *
004600*----------------------------------------------------------------*
004700*    MAINT HISTORY.:                                             *
004800*    22/07/1990  RMM   0003  INITIAL INSERTION-SORT LOGIC.       CH0001
004900*    02/02/1999  RMM   0014  Y2K SWEEP - CONFIRMED NO 2-DIGIT    CH0014
005000*                            YEAR ASSUMPTION IN THE NORMALIZE    CH0014
005100*                            COMPARE (STRAIGHT TEXT COMPARE).    CH0014
005200*    30/08/2022  CFS   0027  RAISED THE COMMENT TABLE BOUND THE  CH0027
005300*                            CALLER PASSES FROM 100 TO 200 -     CH0027
005400*                            NO CHANGE NEEDED HERE, THE COUNT IS CH0027
005500*                            ALWAYS SUPPLIED BY THE CALLER.      CH0027
005600*----------------------------------------------------------------*
005700*================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300      C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*================================================================*
006800*                  D A T A      D I V I S I O N                  *
006900*================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300*-----------------------------------------------------------------*
007400*                  WORKING-STORAGE SECTION                        *
007500*-----------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700
007800 77  WRK-OUTER-IDX                          PIC 9(03) COMP VALUE ZERO.
007900 77  WRK-INNER-IDX                          PIC 9(03) COMP VALUE ZERO.
008000 77  WRK-SHIFTING-SW                        PIC X(03) VALUE SPACES.
008100
008200*HELD-ASIDE ENTRY WHILE ITS INSERTION POINT IS LOCATED:
008300 01  WRK-HOLD-ENTRY.
008400     03  WRK-HOLD-AUTHOR-KEY                PIC X(40).
008500     03  WRK-HOLD-CREATED                   PIC X(19).
008600     03  WRK-HOLD-BODY                      PIC X(4000).
008700     03  FILLER                              PIC X(09).
008800 77  WRK-HOLD-TSTAMP                        PIC X(19) VALUE SPACES.
008900
009000*SEPARATOR-NORMALIZED TIMESTAMP WORK AREA (SHARED BY BOTH SIDES
009100*OF THE COMPARE - ONE CALL OF 1130 PER SIDE):
009200 77  WRK-NORM-IN                            PIC X(19) VALUE SPACES.
009300 77  WRK-NORM-OUT                           PIC X(19) VALUE SPACES.
009400
009500*-----------------------------------------------------------------*
009600*                      LINKAGE SECTION                            *
009700*-----------------------------------------------------------------*
009800 LINKAGE SECTION.
009900
010000*ONE ISSUE'S COMMENT TABLE, PASSED BY REFERENCE FROM JRAB0001 - *
010100*SAME LAYOUT AS WRK-COMMENT-TBL THERE, REORDERED HERE IN PLACE. *
010200 01  LNK-COMMENT-TBL.
010300     03  LNK-CMNT-ENTRY              OCCURS 200 TIMES.
010400         05  LNK-CMNT-AUTHOR-KEY        PIC X(40).
010500         05  LNK-CMNT-CREATED           PIC X(19).
010600         05  LNK-CMNT-BODY              PIC X(4000).
010700
010800 01  LNK-COMMENT-CNT                    PIC 9(03) COMP.
010900*================================================================*
011000 PROCEDURE    DIVISION  USING  LNK-COMMENT-TBL  LNK-COMMENT-CNT.
011100*================================================================*
011200*----------------------------------------------------------------*
011300 0000-MAIN-PROCESS               SECTION.
011400*----------------------------------------------------------------*
011500     PERFORM 1000-SORT-COMMENTS.
011600
011700     GOBACK.
011800*----------------------------------------------------------------*
011900 0000-99-EXIT.                   EXIT.
012000*----------------------------------------------------------------*
012100*----------------------------------------------------------------*
012200 1000-SORT-COMMENTS              SECTION.
012300*----------------------------------------------------------------*
012400     IF LNK-COMMENT-CNT          LESS 2
012500        GO TO 1000-99-EXIT
012600     END-IF.
012700
012800     PERFORM 1100-INSERT-ONE-COMMENT
012900             VARYING WRK-OUTER-IDX FROM 2 BY 1
013000             UNTIL WRK-OUTER-IDX  GREATER LNK-COMMENT-CNT.
013100*----------------------------------------------------------------*
013200 1000-99-EXIT.                   EXIT.
013300*----------------------------------------------------------------*
013400*----------------------------------------------------------------*
013500 1100-INSERT-ONE-COMMENT         SECTION.
013600*----------------------------------------------------------------*
013700     MOVE LNK-CMNT-AUTHOR-KEY(WRK-OUTER-IDX)
013800                                 TO   WRK-HOLD-AUTHOR-KEY.
013900     MOVE LNK-CMNT-CREATED(WRK-OUTER-IDX)
014000                                 TO   WRK-HOLD-CREATED.
014100     MOVE LNK-CMNT-BODY(WRK-OUTER-IDX)
014200                                 TO   WRK-HOLD-BODY.
014300
014400     MOVE WRK-HOLD-CREATED       TO   WRK-NORM-IN.
014500     PERFORM 1130-NORMALIZE-TSTAMP.
014600     MOVE WRK-NORM-OUT           TO   WRK-HOLD-TSTAMP.
014700
014800     MOVE WRK-OUTER-IDX          TO   WRK-INNER-IDX.
014900     MOVE 'YES'                  TO   WRK-SHIFTING-SW.
015000
015100     PERFORM 1120-SHIFT-ONE-SLOT UNTIL WRK-SHIFTING-SW EQUAL 'NO '.
015200
015300     MOVE WRK-HOLD-AUTHOR-KEY
015400                      TO   LNK-CMNT-AUTHOR-KEY(WRK-INNER-IDX).
015500     MOVE WRK-HOLD-CREATED
015600                      TO   LNK-CMNT-CREATED(WRK-INNER-IDX).
015700     MOVE WRK-HOLD-BODY
015800                      TO   LNK-CMNT-BODY(WRK-INNER-IDX).
015900*----------------------------------------------------------------*
016000 1100-99-EXIT.                   EXIT.
016100*----------------------------------------------------------------*
016200*----------------------------------------------------------------*
016300 1120-SHIFT-ONE-SLOT             SECTION.
016400*----------------------------------------------------------------*
016500     IF WRK-INNER-IDX            EQUAL 1
016600        MOVE 'NO '               TO   WRK-SHIFTING-SW
016700     ELSE
016800        MOVE LNK-CMNT-CREATED(WRK-INNER-IDX - 1)
016900                                 TO   WRK-NORM-IN
017000        PERFORM 1130-NORMALIZE-TSTAMP
017100        IF WRK-NORM-OUT          GREATER WRK-HOLD-TSTAMP
017200           MOVE LNK-CMNT-AUTHOR-KEY(WRK-INNER-IDX - 1)
017300                   TO   LNK-CMNT-AUTHOR-KEY(WRK-INNER-IDX)
017400           MOVE LNK-CMNT-CREATED(WRK-INNER-IDX - 1)
017500                   TO   LNK-CMNT-CREATED(WRK-INNER-IDX)
017600           MOVE LNK-CMNT-BODY(WRK-INNER-IDX - 1)
017700                   TO   LNK-CMNT-BODY(WRK-INNER-IDX)
017800           SUBTRACT 1            FROM WRK-INNER-IDX
017900        ELSE
018000           MOVE 'NO '            TO   WRK-SHIFTING-SW
018100        END-IF
018200     END-IF.
018300*----------------------------------------------------------------*
018400 1120-99-EXIT.                   EXIT.
018500*----------------------------------------------------------------*
018600*----------------------------------------------------------------*
018700 1130-NORMALIZE-TSTAMP           SECTION.
018800*----------------------------------------------------------------*
018900     MOVE WRK-NORM-IN            TO   WRK-NORM-OUT.
019000     IF WRK-NORM-OUT(11:1)       EQUAL 'T'
019100        MOVE ' '                 TO   WRK-NORM-OUT(11:1)
019200     END-IF.
019300*----------------------------------------------------------------*
019400 1130-99-EXIT.                   EXIT.
019500*----------------------------------------------------------------*
