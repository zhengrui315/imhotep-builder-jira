000100*================================================================*
000200*    COPYBOOK....: JRACT01                                       *
000300*    PROJECT.....: JIRA ACTION INDEX PROJECT - JIRAACTN          *
000400*----------------------------------------------------------------*
000500*    GOAL........: ONE EMITTED ACTION ROW (CREATE/UPDATE/        *
000600*                  COMMENT/CURRENT).  COPIED UNDER FD-REG-       *
000700*                  ACTNOUT AND UNDER THE WRK-THIS-ACTN /         *
000800*                  WRK-PREV-ACTN WORKING-STORAGE AREAS OF        *
000900*                  JRAB0001 SO THE "CARRY FORWARD FROM THE       *
001000*                  PREVIOUS ACTION" RULES MOVE FIELD TO FIELD    *
001100*                  WITHOUT RELAYOUT.  CALLER SUPPLIES THE        *
001200*                  ENCLOSING 01.  AT-CUSTOM-FLD CARRIES NO       *
001300*                  INDEXED BY OF ITS OWN SINCE IT IS COPIED      *
001400*                  UNDER THREE DIFFERENT 01'S - JRAB0001         *
001500*                  SUBSCRIPTS IT WITH ITS OWN WRK-CFD-IDX.       *
001600*----------------------------------------------------------------*
001700*    MAINT HISTORY.:                                             *
001800*    14/03/1987  RMM   0001  INITIAL LAYOUT - ACTION-TYPE THRU   CH0001
001900*                            DUE-DATE.                           CH0001
002000*    30/04/1992  RMM   0007  ADDED COMPONENTS/LABELS/CREATED-*   CH0007
002100*                            FAMILY FOR LEAD-TIME REPORTING.     CH0007
002200*    02/02/1999  RMM   0014  Y2K - CREATED/RESOLUTION LONG DATE  CH0014
002300*                            FIELDS WIDENED TO 4-DIGIT YEAR.     CH0014
002400*    11/03/2022  CFS   0019  ADDED WORK-RATIO, AGGREGATE TIME    CH0019
002500*                            FIELDS FOR THE ESTIMATE VS ACTUAL   CH0019
002600*                            DASHBOARD REQUEST (TICKET 4410).    CH0019
002700*    30/08/2022  CFS   0026  ADDED STATUS-HISTORY AND LINK-COUNT CH0026
002800*                            FOR THE CYCLE-TIME REBUILD.         CH0026
002900*    30/08/2022  CFS   0025  CUSTOM FIELD COLUMNS - COUNT IS     CH0025
003000*                            FIXED FOR THE WHOLE RUN BY THE      CH0025
003100*                            CUSTOM FIELD DEFINITIONS FILE, SO   CH0025
003200*                            NO PER-ROW COUNT IS CARRIED.        CH0025
003300*----------------------------------------------------------------*
003400 03  AT-ACTION-TYPE              PIC X(07).
003500 03  AT-ACTOR-KEY                PIC X(40).
003600 03  AT-ASSIGNEE-KEY             PIC X(40).
003700 03  AT-REPORTER-KEY             PIC X(40).
003800 03  AT-FIELDS-CHANGED           PIC X(200).
003900 03  AT-ISSUE-AGE-SECONDS        PIC S9(09).
004000 03  AT-ISSUE-KEY                PIC X(20).
004100 03  AT-ISSUE-TYPE               PIC X(40).
004200 03  AT-PRIORITY                 PIC X(20).
004300 03  AT-PROJECT-NAME             PIC X(60).
004400 03  AT-PROJECT-KEY              PIC X(20).
004500 03  AT-PREV-STATUS              PIC X(40).
004600 03  AT-STATUS                   PIC X(40).
004700 03  AT-RESOLUTION               PIC X(40).
004800 03  AT-SUMMARY                  PIC X(255).
004900 03  AT-TIME-IN-STATE-SECONDS    PIC S9(09).
005000 03  AT-TIME-SINCE-ACTN-SECONDS  PIC S9(09).
005100 03  AT-ACTION-TIMESTAMP         PIC X(19).
005200 03  AT-CATEGORY                 PIC X(40).
005300 03  AT-FIX-VERSIONS             PIC X(500).
005400 03  AT-DUE-DATE                 PIC X(10).
005500 03  AT-COMPONENTS               PIC X(500).                    CH0007
005600 03  AT-LABELS                   PIC X(200).                    CH0007
005700 03  AT-CREATED-DATE             PIC X(10).
005800 03  AT-CREATED-DATE-LONG        PIC S9(08).                    CH0014
005900 03  AT-CREATED-DATETIME-LONG    PIC S9(14).                    CH0014
006000 03  AT-CREATED-DATE-TSTAMP      PIC S9(11).                    CH0014
006100 03  AT-LAST-UPDATED             PIC S9(08).
006200 03  AT-CLOSED-DATE              PIC S9(08).
006300 03  AT-TIME-ORIG-EST-SECONDS    PIC S9(09).
006400 03  AT-AGG-TIME-ORIG-EST        PIC S9(09).                    CH0019
006500 03  AT-TIME-EST-SECONDS         PIC S9(09).
006600 03  AT-AGG-TIME-EST             PIC S9(09).                    CH0019
006700 03  AT-TIME-SPENT-SECONDS       PIC S9(09).
006800 03  AT-AGG-TIME-SPENT           PIC S9(09).                    CH0019
006900 03  AT-WORK-RATIO               PIC S9(09).                    CH0019
007000 03  AT-RESOLUTION-DATE          PIC X(10).
007100 03  AT-RESOLUTION-DATE-LONG     PIC S9(08).
007200 03  AT-RESOLUTION-DATETIME-LONG PIC S9(14).
007300 03  AT-RESOLUTION-DATE-TSTAMP   PIC S9(11).
007400 03  AT-COMMENT-COUNT            PIC S9(05).
007500 03  AT-DELIVERY-LEAD-TIME-SECS  PIC S9(09).
007600 03  AT-STATUS-HISTORY           PIC X(500).                    CH0026
007700 03  AT-LINK-COUNT               PIC S9(05).                    CH0026
007800 03  AT-CUSTOM-FLD                                              CH0025
007900                 OCCURS 10 TIMES.                               CH0025
008000     05  AT-CUSTOM-FLD-NAME      PIC X(60).
008100     05  AT-CUSTOM-FLD-VALUE     PIC X(255).
008200 03  FILLER                      PIC X(08).
