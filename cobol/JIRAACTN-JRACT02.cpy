000100*================================================================*
000200*    COPYBOOK....: JRACT02                                       *
000300*    PROJECT.....: JIRA ACTION INDEX PROJECT - JIRAACTN          *
000400*----------------------------------------------------------------*
000500*    GOAL........: ONE PHYSICAL RECORD OF THE ISSUE-FILE.  EACH  *
000600*                  ISSUE ARRIVES AS ONE "IH" HEADER RECORD,      *
000700*                  FOLLOWED BY ITS "HH"/"HI" CHANGELOG PAIRS     *
000800*                  (ONE HH PER HISTORY ENTRY, ONE HI PER ITEM    *
000900*                  IN THAT ENTRY - HH-ITEM-COUNT TELLS THE       *
001000*                  READER HOW MANY HI RECORDS FOLLOW), THEN ITS  *
001100*                  "CM" COMMENT RECORDS (ARRIVAL ORDER, NOT      *
001200*                  NECESSARILY TIME ORDER), THEN ONE "IT"        *
001300*                  TRAILER THAT CLOSES THE ISSUE'S BLOCK.        *
001400*                  THE FIVE LAYOUTS REDEFINE ONE COMMON BUFFER   *
001500*                  SINCE THERE IS NO ISAM HANDLER AVAILABLE FOR  *
001600*                  THIS RUN - THE READER SWITCHES ON II-REC-TYPE.*
001700*----------------------------------------------------------------*
001800*    MAINT HISTORY.:                                             *
001900*    22/07/1990  RMM   0002  INITIAL LAYOUT (IH/HH/HI/IT).       CH0002
002000*    14/06/1994  RMM   0005  ADDED CM COMMENT LAYOUT.            CH0005
002100*    02/02/1999  RMM   0014  Y2K - IH-CREATED WIDENED, NO        CH0014
002200*                            2-DIGIT YEAR FIELDS LEFT IN BLOCK.  CH0014
002300*    30/08/2022  CFS   0025  IH CARRIES THE INITIAL VALUE OF     CH0025
002400*                            EACH CONFIGURED CUSTOM FIELD, SAME  CH0025
002500*                            ORDER AS WRK-CUSTFLD-DEF-TBL, SINCE CH0025
002600*                            A VALUE SET AT CREATE NEVER SHOWS   CH0025
002700*                            UP IN ANY CHANGELOG HISTORY ITEM.   CH0025
002800*----------------------------------------------------------------*
002900 01  WRK-ISSUE-IN-REC.
003000     03  II-REC-TYPE                 PIC X(02).
003100     03  II-REC-BODY                 PIC X(4538).
003200*----------------------------------------------------------------*
003300*   IH - ISSUE HEADER (ONE PER ISSUE, FIRST RECORD OF THE BLOCK) *
003400*----------------------------------------------------------------*
003500 01  WRK-ISSUE-HDR REDEFINES WRK-ISSUE-IN-REC.
003600     03  IH-REC-TYPE                 PIC X(02).
003700     03  IH-ISSUE-KEY                PIC X(20).
003800     03  IH-INIT-ISSUE-KEY           PIC X(20).
003900     03  IH-ISSUE-TYPE               PIC X(40).
004000     03  IH-PRIORITY                 PIC X(20).
004100     03  IH-PROJECT-NAME             PIC X(60).
004200     03  IH-PROJECT-KEY              PIC X(20).
004300     03  IH-STATUS                   PIC X(40).
004400     03  IH-RESOLUTION               PIC X(40).
004500     03  IH-RESOLUTION-DATE          PIC X(19).
004600     03  IH-SUMMARY                  PIC X(255).
004700     03  IH-CATEGORY                 PIC X(40).
004800     03  IH-FIX-VERSIONS             PIC X(500).
004900     03  IH-DUE-DATE                 PIC X(10).
005000     03  IH-COMPONENTS               PIC X(500).                CH0002
005100     03  IH-LABELS                   PIC X(200).                CH0002
005200     03  IH-CREATED                  PIC X(19).
005300     03  IH-CREATOR-KEY              PIC X(40).
005400     03  IH-ASSIGNEE-KEY             PIC X(40).
005500     03  IH-REPORTER-KEY             PIC X(40).
005600     03  IH-TIME-ORIG-EST-SECONDS    PIC S9(09).
005700     03  IH-AGG-TIME-ORIG-EST        PIC S9(09).
005800     03  IH-TIME-EST-SECONDS         PIC S9(09).
005900     03  IH-AGG-TIME-EST             PIC S9(09).
006000     03  IH-TIME-SPENT-SECONDS       PIC S9(09).
006100     03  IH-AGG-TIME-SPENT           PIC S9(09).
006200     03  IH-WORK-RATIO               PIC S9(09).
006300     03  IH-CUSTOM-FLD-VALUE                                    CH0025
006400                     OCCURS 10 TIMES                            CH0025
006500                     PIC X(255).                                CH0025
006600     03  FILLER                      PIC X(02).
006700*----------------------------------------------------------------*
006800*   HH - CHANGELOG HISTORY ENTRY HEADER                          *
006900*----------------------------------------------------------------*
007000 01  WRK-HIST-HDR-IN REDEFINES WRK-ISSUE-IN-REC.
007100     03  HH-REC-TYPE                 PIC X(02).
007200     03  HH-AUTHOR-KEY               PIC X(40).
007300     03  HH-CREATED                  PIC X(19).
007400     03  HH-ITEM-COUNT               PIC 9(03).
007500     03  FILLER                      PIC X(4476).
007600*----------------------------------------------------------------*
007700*   HI - ONE FIELD CHANGE WITHIN A HISTORY ENTRY                 *
007800*----------------------------------------------------------------*
007900 01  WRK-HIST-ITEM-IN REDEFINES WRK-ISSUE-IN-REC.
008000     03  HI-REC-TYPE                 PIC X(02).
008100     03  HI-FIELD                    PIC X(40).
008200     03  HI-FROM-STRING              PIC X(255).
008300     03  HI-TO-STRING                PIC X(255).
008400     03  HI-FROM-KEY                 PIC X(40).
008500     03  HI-TO-KEY                   PIC X(40).
008600     03  FILLER                      PIC X(3908).
008700*----------------------------------------------------------------*
008800*   CM - ONE ISSUE COMMENT                                       *
008900*----------------------------------------------------------------*
009000 01  WRK-COMMENT-IN REDEFINES WRK-ISSUE-IN-REC.                  CH0005
009100     03  CM-REC-TYPE                 PIC X(02).                  CH0005
009200     03  CM-AUTHOR-KEY               PIC X(40).                  CH0005
009300     03  CM-CREATED                  PIC X(19).                  CH0005
009400     03  CM-BODY                     PIC X(4000).                CH0005
009500     03  FILLER                      PIC X(479).
009600*----------------------------------------------------------------*
009700*   IT - END-OF-BLOCK TRAILER (CLOSES ONE ISSUE'S RECORDS)       *
009800*----------------------------------------------------------------*
009900 01  WRK-ISSUE-TRL-IN REDEFINES WRK-ISSUE-IN-REC.
010000     03  IT-REC-TYPE                 PIC X(02).
010100     03  IT-HIST-COUNT               PIC 9(05).
010200     03  IT-CMNT-COUNT               PIC 9(05).
010300     03  FILLER                      PIC X(4528).
