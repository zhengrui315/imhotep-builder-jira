000100*================================================================*
000200*    COPYBOOK....: JRACT03                                       *
000300*    PROJECT.....: JIRA ACTION INDEX PROJECT - JIRAACTN          *
000400*----------------------------------------------------------------*
000500*    GOAL........: ONE CONFIGURED CUSTOM FIELD DEFINITION.  READ *
000600*                  ONCE AT START-OF-RUN, COMPLETE, BEFORE ANY    *
000700*                  ISSUE IS PROCESSED, INTO WRK-CUSTFLD-DEF-TBL. *
000800*----------------------------------------------------------------*
000900*    MAINT HISTORY.:                                             *
001000*    14/09/2021  RMM   0008  INITIAL LAYOUT.                      *
001100*----------------------------------------------------------------*
001200 01  CFD-RECORD.
001300     03  CFD-FIELD-NAME              PIC X(60).
001400     03  CFD-JIRA-FIELD-ID           PIC X(40).
001500     03  FILLER                      PIC X(20).
